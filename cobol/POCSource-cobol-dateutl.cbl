000100 IDENTIFICATION DIVISION.                                         DTU00010
000200 PROGRAM-ID. DATEUTL.                                             DTU00020
000300 AUTHOR. R KOTOWSKI.                                              DTU00030
000400 INSTALLATION. FLEET SYSTEMS GROUP.                               DTU00040
000500 DATE-WRITTEN. 11/14/94.                                          DTU00050
000600 DATE-COMPILED.                                                   DTU00060
000700 SECURITY. NON-CONFIDENTIAL.                                      DTU00070
000800******************************************************************DTU00080
000900*    DATEUTL - SHARED DATE-ARITHMETIC SUBROUTINE                  DTU00090
001000*                                                                 DTU00100
001100*    CALLED BY RSVRENT, DELRESV AND INITAVL SO THE 30-DAY         DTU00110
001200*    RESERVATION WINDOW AND THE NIGHTLY COUNTER RESET DO NOT      DTU00120
001300*    EACH CARRY THEIR OWN COPY OF CALENDAR ARITHMETIC.  NO        DTU00130
001400*    INTRINSIC DATE FUNCTIONS ARE USED - THIS SHOP'S COMPILER     DTU00140
001500*    LEVEL DOES NOT SUPPORT THEM, SO DATES ARE WALKED ONE DAY     DTU00150
001600*    AT A TIME AGAINST A DAYS-PER-MONTH TABLE.                    DTU00160
001700*                                                                 DTU00170
001800*    ENTRY PARAMETERS (SEE LINKAGE SECTION) -                     DTU00180
001900*        DU-FUNCTION  = 'ADDDAYS '  ADD DU-N-DAYS TO DU-DATE-1,   DTU00190
002000*                                   RESULT IN DU-DATE-2.          DTU00200
002100*                     = 'DAYCOUNT'  COUNT THE DAYS FROM DU-DATE-1 DTU00210
002200*                                   TO DU-DATE-2 (MUST NOT BE     DTU00220
002300*                                   EARLIER THAN DU-DATE-1),      DTU00230
002400*                                   RESULT IN DU-DAY-COUNT.       DTU00240
002500*        DU-RETURN-CODE = 00 OK, 99 BAD FUNCTION OR RANGE TOO     DTU00250
002600*                            WIDE FOR THE DAY-STEP LOOP BELOW.    DTU00260
002700*                                                                 DTU00270
002800*    CHANGE LOG -                                                 DTU00280
002900*    --------------------------------------------------------    DTU00290
003000*    11/14/94  RKT  RT-0001  INITIAL RELEASE.                     DTU00300
003100*    03/02/95  RKT  RT-0014  CORRECTED LEAP-YEAR CENTURY RULE -   DTU00310
003200*                            1900 IS NOT A LEAP YEAR.             DTU00320
003300*    08/19/96  WDS  RT-0039  RAISED DAYCOUNT SAFETY LIMIT FROM    DTU00330
003400*                            100 TO 400 DAYS AFTER A HISTORY      DTU00340
003500*                            RELOAD JOB PASSED A BAD PAIR OF      DTU00350
003600*                            DATES AND LOOPED.                    DTU00360
003700*    11/03/98  PLC  RT-0052  Y2K: WS-PRIOR-YEAR AND THE CENTURY   DTU00370
003800*                            DIVIDE BELOW WERE VERIFIED TO BE     DTU00380
003900*                            FULL 4-DIGIT CCYY THROUGHOUT - NO    DTU00390
004000*                            2-DIGIT YEAR WINDOWING IN THIS       DTU00400
004100*                            MODULE.  NO CODE CHANGE REQUIRED.    DTU00410
004200*    01/22/99  PLC  RT-0052  Y2K SIGN-OFF - REGRESSION RUN OF     DTU00420
004300*                            12/31/99 THRU 01/02/00 ADD/COUNT     DTU00430
004400*                            PAIRS CLEAN.                         DTU00440
004500*    06/05/01  JRH  RT-0061  ADDED 300-DETERMINE-LEAP-YEAR AS A   DTU00450
004600*                            SEPARATE PARAGRAPH - WAS INLINE,     DTU00460
004700*                            DUPLICATED IN TWO PLACES.            DTU00470
004750*    07/14/01  JRH  RT-0067  DROPPED THE UNUSED SPECIAL-NAMES     DTU00471
004760*                            PARAGRAPH - NO PRINT FILE OR UPSI    DTU00472
004770*                            SWITCH IN THIS MODULE EVER           DTU00473
004780*                            REFERENCED IT.                       DTU00474
004790*    07/15/01  JRH  RT-0069  RESTORED SPECIAL-NAMES PER SHOP DP   DTU00475
004791*                            STANDARDS - REQUIRED IN EVERY        DTU00476
004792*                            DELIVERED MODULE WHETHER USED OR     DTU00477
004793*                            NOT.  ALSO MOVED THE DAYCOUNT SAFETY DTU00478
004794*                            COUNTERS TO 77-LEVEL ENTRIES TO      DTU00479
004795*                            MATCH THE OTHER FIVE MAIN PROGRAMS. DTU00480
004800******************************************************************DTU00480
004900 ENVIRONMENT DIVISION.                                            DTU00490
005000 CONFIGURATION SECTION.                                           DTU00500
005100 SOURCE-COMPUTER. IBM-370.                                        DTU00510
005200 OBJECT-COMPUTER. IBM-370.                                        DTU00520
005250 SPECIAL-NAMES.                                                   DTU00525
005260     C01 IS TOP-OF-FORM                                           DTU00526
005270     UPSI-0 ON STATUS IS UPSI-0-ON.                                DTU00527
005600 DATA DIVISION.                                                   DTU00560
005700 WORKING-STORAGE SECTION.                                         DTU00570
005800*                                                                 DTU00580
005900 01  WS-WORK-DATE.                                                DTU00590
006000     05  WS-WORK-CCYY              PIC 9(4).                      DTU00600
006100     05  WS-WORK-MM                PIC 9(2).                      DTU00610
006200     05  WS-WORK-DD                PIC 9(2).                      DTU00620
006300 01  WS-WORK-DATE-X REDEFINES WS-WORK-DATE PIC 9(8).               DTU00630
006400*                                                                 DTU00640
006500 01  WS-DAYS-IN-MONTH-X.                                          DTU00650
006600     05  FILLER                    PIC 9(24) VALUE                DTU00660
006700         312831303130313130313031.                                DTU00670
006800 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-X.                DTU00680
006900     05  WS-STD-DAYS               PIC 9(2)  OCCURS 12 TIMES       DTU00690
007000                                   INDEXED BY WS-STD-IDX.          DTU00700
007100 01  WS-LEAP-DAYS-IN-MONTH-X.                                     DTU00710
007200     05  FILLER                    PIC 9(24) VALUE                DTU00720
007300         312931303130313130313031.                                DTU00730
007400 01  WS-LEAP-DAYS-IN-MONTH REDEFINES WS-LEAP-DAYS-IN-MONTH-X.      DTU00740
007500     05  WS-LEAP-DAYS              PIC 9(2)  OCCURS 12 TIMES       DTU00750
007600                                   INDEXED BY WS-LEAP-IDX.         DTU00760
007700*                                                                 DTU00770
007800 01  WS-LEAP-YEAR-SWITCHES.                                       DTU00780
007900     05  WS-LEAP-YEAR-FLAG         PIC X(1)  VALUE 'N'.            DTU00790
008000         88  WS-IS-LEAP-YEAR                 VALUE 'Y'.           DTU00800
008100         88  WS-IS-NOT-LEAP-YEAR              VALUE 'N'.           DTU00810
008200     05  WS-DAYS-THIS-MONTH        PIC 9(2)  COMP  VALUE ZERO.    DTU00820
008300*                                                                 DTU00830
008400 01  WS-LEAP-ARITHMETIC.                                          DTU00840
008500     05  WS-QUOTIENT               PIC 9(4)  COMP  VALUE ZERO.    DTU00850
008600     05  WS-REM-04                 PIC 9(4)  COMP  VALUE ZERO.    DTU00860
008700     05  WS-REM-100                PIC 9(4)  COMP  VALUE ZERO.    DTU00870
008800     05  WS-REM-400                PIC 9(4)  COMP  VALUE ZERO.    DTU00880
008900*                                                                 DTU00890
009000 77  WS-DAYCOUNT-SAFETY            PIC S9(5) COMP  VALUE ZERO.    DTU00900
009100 77  WS-DAYCOUNT-LIMIT             PIC S9(5) COMP  VALUE +400.    DTU00910
009200 77  WS-STEPS-REMAINING            PIC S9(5) COMP  VALUE ZERO.    DTU00920
009300*                                                                 DTU00930
009400 LINKAGE SECTION.                                                 DTU00940
009500 01  DATEUTL-PARMS.                                               DTU00950
009600     05  DU-FUNCTION               PIC X(8).                      DTU00960
009700     05  DU-DATE-1                 PIC 9(8).                      DTU00970
009800     05  DU-N-DAYS                 PIC S9(5) COMP.                DTU00980
009900     05  DU-DATE-2                 PIC 9(8).                      DTU00990
010000     05  DU-DAY-COUNT              PIC S9(7) COMP.                DTU01000
010100     05  DU-RETURN-CODE            PIC 9(2).                      DTU01010
010200*                                                                 DTU01020
010300 PROCEDURE DIVISION USING DATEUTL-PARMS.                          DTU01030
010400***************************************************************** DTU01040
010500 000-MAIN-LINE.                                                   DTU01050
010600     MOVE 0 TO DU-RETURN-CODE.                                    DTU01060
010700     EVALUATE DU-FUNCTION                                         DTU01070
010800        WHEN 'ADDDAYS '                                           DTU01080
010900            PERFORM 100-ADD-N-DAYS THRU 100-EXIT                  DTU01090
011000        WHEN 'DAYCOUNT'                                           DTU01100
011100            PERFORM 200-DAY-COUNT  THRU 200-EXIT                  DTU01110
011200        WHEN OTHER                                                DTU01120
011300            MOVE 99 TO DU-RETURN-CODE                             DTU01130
011400     END-EVALUATE.                                                DTU01140
011500     GOBACK.                                                      DTU01150
011600*                                                                 DTU01160
011700 100-ADD-N-DAYS.                                                  DTU01170
011800     MOVE DU-DATE-1 TO WS-WORK-DATE-X.                            DTU01180
011900     IF DU-N-DAYS < 0 OR DU-N-DAYS > 366                          DTU01190
012000         MOVE 99 TO DU-RETURN-CODE                                DTU01200
012100         GO TO 100-EXIT                                           DTU01210
012200     END-IF.                                                      DTU01220
012300     MOVE DU-N-DAYS TO WS-STEPS-REMAINING.                        DTU01230
012400     PERFORM 150-STEP-ONE-DAY THRU 150-EXIT                       DTU01240
012500        WS-STEPS-REMAINING TIMES.                                 DTU01250
012600     MOVE WS-WORK-DATE-X TO DU-DATE-2.                            DTU01260
012700 100-EXIT.                                                        DTU01270
012800     EXIT.                                                        DTU01280
012900*                                                                 DTU01290
013000 150-STEP-ONE-DAY.                                                DTU01300
013100     PERFORM 300-DETERMINE-LEAP-YEAR THRU 300-EXIT.               DTU01310
013200     IF WS-IS-LEAP-YEAR                                           DTU01320
013300         SET WS-LEAP-IDX TO WS-WORK-MM                            DTU01330
013400         MOVE WS-LEAP-DAYS(WS-LEAP-IDX) TO WS-DAYS-THIS-MONTH     DTU01340
013500     ELSE                                                         DTU01350
013600         SET WS-STD-IDX  TO WS-WORK-MM                            DTU01360
013700         MOVE WS-STD-DAYS(WS-STD-IDX)  TO WS-DAYS-THIS-MONTH      DTU01370
013800     END-IF.                                                      DTU01380
013900     ADD 1 TO WS-WORK-DD.                                         DTU01390
014000     IF WS-WORK-DD > WS-DAYS-THIS-MONTH                           DTU01400
014100         MOVE 1 TO WS-WORK-DD                                     DTU01410
014200         ADD 1 TO WS-WORK-MM                                      DTU01420
014300         IF WS-WORK-MM > 12                                       DTU01430
014400             MOVE 1 TO WS-WORK-MM                                 DTU01440
014500             ADD 1 TO WS-WORK-CCYY                                DTU01450
014600         END-IF                                                   DTU01460
014700     END-IF.                                                      DTU01470
014800 150-EXIT.                                                        DTU01480
014900     EXIT.                                                        DTU01490
015000*                                                                 DTU01500
015100 200-DAY-COUNT.                                                   DTU01510
015200     MOVE DU-DATE-1 TO WS-WORK-DATE-X.                            DTU01520
015300     MOVE 0 TO WS-DAYCOUNT-SAFETY.                                DTU01530
015400     PERFORM 210-COMPARE-AND-STEP THRU 210-EXIT                   DTU01540
015500        UNTIL WS-WORK-DATE-X = DU-DATE-2                          DTU01550
015600           OR  WS-DAYCOUNT-SAFETY > WS-DAYCOUNT-LIMIT.            DTU01560
015700     IF WS-DAYCOUNT-SAFETY > WS-DAYCOUNT-LIMIT                    DTU01570
015800         MOVE 99 TO DU-RETURN-CODE                                DTU01580
015900     ELSE                                                         DTU01590
016000         MOVE WS-DAYCOUNT-SAFETY TO DU-DAY-COUNT                  DTU01600
016100     END-IF.                                                      DTU01610
016200 200-EXIT.                                                        DTU01620
016300     EXIT.                                                        DTU01630
016400*                                                                 DTU01640
016500 210-COMPARE-AND-STEP.                                            DTU01650
016600     PERFORM 150-STEP-ONE-DAY THRU 150-EXIT.                      DTU01660
016700     ADD 1 TO WS-DAYCOUNT-SAFETY.                                DTU01670
016800 210-EXIT.                                                        DTU01680
016900     EXIT.                                                        DTU01690
017000*                                                                 DTU01700
017100 300-DETERMINE-LEAP-YEAR.                                         DTU01710
017200     DIVIDE WS-WORK-CCYY BY 4   GIVING WS-QUOTIENT                DTU01720
017300        REMAINDER WS-REM-04.                                      DTU01730
017400     DIVIDE WS-WORK-CCYY BY 100 GIVING WS-QUOTIENT                DTU01740
017500        REMAINDER WS-REM-100.                                     DTU01750
017600     DIVIDE WS-WORK-CCYY BY 400 GIVING WS-QUOTIENT                DTU01760
017700        REMAINDER WS-REM-400.                                     DTU01770
017800     IF (WS-REM-04 = 0 AND WS-REM-100 NOT = 0) OR WS-REM-400 = 0  DTU01780
017900         SET WS-IS-LEAP-YEAR TO TRUE                              DTU01790
018000     ELSE                                                         DTU01800
018100         SET WS-IS-NOT-LEAP-YEAR TO TRUE                          DTU01810
018200     END-IF.                                                      DTU01820
018300 300-EXIT.                                                        DTU01830
018400     EXIT.                                                        DTU01840
018500*                                                                 DTU01850
018600     END PROGRAM DATEUTL.                                         DTU01860
