000100******************************************************************HIST001
000200*    CARHIST  -  CAR-HISTORY RECORD LAYOUT                        HIST001
000300*                                                                 HIST001
000400*    ONE RECORD PER (CAR, STAY).  WRITTEN BY ASGNCAR WHEN A CAR   HIST001
000500*    IS ASSIGNED, REWRITTEN BY RTRNCAR WHEN THE CAR COMES BACK    HIST001
000600*    (DATE-RECEIVED GOES FROM ZERO TO THE ACTUAL RETURN DATE).    HIST001
000700*    KEYED BY CAR-ID + DATE-FROM + DATE-TO.                       HIST001
000800*                                                                 HIST001
000900*    HIST-STATUS LETS A REPORT TELL OPEN STAYS FROM CLOSED ONES   HIST001
001000*    WITHOUT TESTING DATE-RECEIVED FOR ZERO.  HIST-NOTE-LINES IS  HIST001
001100*    RESERVED FREE-FORM SPACE FOR THE COUNTER CLERK'S REMARKS -   HIST001
001200*    NOT POPULATED BY ANY PROGRAM YET, CARRIED HERE SO THE        HIST001
001300*    HISTORY FILE DOES NOT NEED A CONVERSION RUN WHEN IT IS.     HIST001
001400*                                                                 HIST001
001500*    11/14/94  RKT  INITIAL RELEASE - RENTAL TRACKING PROJECT     HIST001
001600*    07/14/01  JRH  RT-0066  WIDENED TO FULL RECORD LENGTH PER    HIST001
001700*                            DP STANDARDS REVIEW - ADDED STATUS,  HIST001
001800*                            ASSIGNED/RETURNED PGM STAMP AND A    HIST001
001900*                            THREE-LINE NOTE AREA.               HIST001
002000******************************************************************HIST001
002100 01  :TAG:-CAR-HISTORY-REC.                                       HIST001
002200     05  :TAG:-HIST-KEY.                                          HIST001
002300         10  :TAG:-CAR-ID             PIC 9(9).                   HIST001
002400         10  :TAG:-DATE-FROM          PIC 9(8).                   HIST001
002500         10  :TAG:-DATE-TO            PIC 9(8).                   HIST001
002600     05  :TAG:-RENTER-ID              PIC X(36).                  HIST001
002700     05  :TAG:-RENTAL-ID              PIC X(36).                  HIST001
002800     05  :TAG:-DATE-RECEIVED          PIC 9(8).                   HIST001
002900     05  :TAG:-HIST-STATUS            PIC X(1)  VALUE 'O'.        HIST001
003000         88  :TAG:-HIST-OPEN                    VALUE 'O'.        HIST001
003100         88  :TAG:-HIST-CLOSED                  VALUE 'C'.        HIST001
003200     05  :TAG:-HIST-AUDIT.                                        HIST001
003300         10  :TAG:-ASSIGNED-PGM        PIC X(8)  VALUE SPACES.    HIST001
003400         10  :TAG:-RETURNED-PGM        PIC X(8)  VALUE SPACES.    HIST001
003500     05  :TAG:-HIST-NOTE-LINES.                                   HIST001
003600         10  :TAG:-HIST-NOTE-ENTRY     PIC X(20)                  HIST001
003700                                       OCCURS 3 TIMES.            HIST001
003800     05  FILLER                        PIC X(10) VALUE SPACES.   HIST001
