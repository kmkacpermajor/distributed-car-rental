000100****************************************************************  ASG00010
000200* LICENSED MATERIALS - PROPERTY OF FLEET SYSTEMS GROUP            ASG00020
000300* ALL RIGHTS RESERVED                                             ASG00030
000400****************************************************************  ASG00040
000500 IDENTIFICATION DIVISION.                                         ASG00050
000600 PROGRAM-ID. ASGNCAR.                                             ASG00060
000700 AUTHOR. R KOTOWSKI.                                              ASG00070
000800 INSTALLATION. FLEET SYSTEMS GROUP.                               ASG00080
000900 DATE-WRITTEN. 12/02/94.                                          ASG00090
001000 DATE-COMPILED.                                                   ASG00100
001100 SECURITY. NON-CONFIDENTIAL.                                      ASG00110
001200****************************************************************  ASG00120
001300*    ASGNCAR - DAILY CAR-ASSIGNMENT RUN                           ASG00130
001400*                                                                 ASG00140
001500*    BROWSES RENTAL-LOG STARTING AT TODAY'S DATE-FROM AND READS   ASG00150
001600*    NEXT WHILE DATE-FROM STAYS EQUAL TO TODAY - EVERY RECORD     ASG00160
001700*    THAT COMES BACK IS ONE CLIENT'S RESERVATION FOR TODAY.  FOR  ASG00170
001800*    EACH ONE -                                                   ASG00180
001900*      1. STARTS THE UPGRADE SEARCH AT THE RESERVED CLASS'S OWN   ASG00190
002000*         POSITION IN THE CLASS TABLE (CLSVALID ALREADY HANDED    ASG00200
002100*         BACK CV-CLASS-INDEX WHEN THE RESERVATION WAS TAKEN, BUT ASG00210
002200*         WE RE-VALIDATE HERE RATHER THAN TRUST A STALE LOG       ASG00220
002300*         RECORD).                                                ASG00230
002400*      2. WALKS CAR-CLASS-FLEET FOR THAT CLASS, CAR BY CAR, UNTIL ASG00240
002500*         ONE CAN BE CLAIMED (CAR-ASSIGNMENT RENTER-ID STILL      ASG00250
002600*         BLANK) - THEN TRIES THE NEXT CLASS UP IF NONE OF THIS   ASG00260
002700*         CLASS'S CARS ARE FREE.                                  ASG00270
002800*      3. ON A SUCCESSFUL CLAIM, WRITES CAR-HISTORY AND PRINTS    ASG00280
002900*         THE CAR-MASTER DETAIL LINE.  ON FAILURE, THE RUN ABORTS ASG00290
003000*         IMMEDIATELY - NO FURTHER RENTAL-LOG RECORDS ARE READ OR ASG00300
003100*         ASSIGNED, AND NOTHING DOWNSTREAM OF THE FAILED RECORD   ASG00305
003150*         IS EVER WRITTEN OR PRINTED.                             ASG00307
003200*                                                                 ASG00320
003300*    CHANGE LOG -                                                 ASG00330
003400*    --------------------------------------------------------    ASG00340
003500*    12/02/94  RKT  RT-0004  INITIAL RELEASE.                     ASG00350
003600*    06/14/95  RKT  RT-0019  UPGRADE SEARCH NOW RESTARTS THE      ASG00360
003700*                            CAR-WITHIN-CLASS INDEX AT 1 FOR      ASG00370
003800*                            EVERY CLASS TRIED - IT WAS CARRYING  ASG00380
003900*                            OVER FROM THE PRIOR CLASS'S FLEET    ASG00390
004000*                            COUNT AND SKIPPING CARS.              ASG00400
004100*    02/11/97  WDS  RT-0044  CAR-ASSIGNMENT CLAIM REREADS FOR     ASG00410
004200*                            UPDATE IMMEDIATELY BEFORE THE        ASG00420
004300*                            REWRITE - TWO ASSIGNMENT RUNS        ASG00430
004400*                            STARTED TOO CLOSE TOGETHER HAD BOTH  ASG00440
004500*                            CLAIMED THE SAME CAR OFF A STALE     ASG00450
004600*                            IN-MEMORY COPY.                      ASG00460
004700*    11/03/98  PLC  RT-0052  Y2K - DATE-FROM COMPARE IS ALREADY   ASG00470
004800*                            4-DIGIT-YEAR.  NO CODE CHANGE        ASG00480
004900*                            REQUIRED.                            ASG00490
005000*    01/22/99  PLC  RT-0052  Y2K SIGN-OFF.                        ASG00500
005100*    06/05/01  JRH  RT-0061  CAR-MASTER, CAR-ASSIGNMENT, CAR-     ASG00510
005200*                            HISTORY AND CAR-CLASS-FLEET ALL      ASG00520
005300*                            MOVED TO INDEXED ACCESS THIS SAME    ASG00530
005400*                            RELEASE AS RSVRENT'S FILE CHANGE.    ASG00540
005500*    07/14/01  JRH  RT-0067  ASSIGN-SEQ COUNTER MOVED TO 77-LEVEL ASG00541
005600*                            ENTRIES.  300/310/320 NOW CARRY      ASG00542
005700*                            PROPER PERFORM...THRU RANGES AND    ASG00543
005800*                            320 EXITS EARLY VIA GO TO ONCE A     ASG00544
005900*                            CAR COMES BACK ALREADY CLAIMED.      ASG00545
006000*                            DROPPED THE UNUSED SPECIAL-NAMES     ASG00546
006100*                            PARAGRAPH.                           ASG00547
006150*    07/15/01  JRH  RT-0068  A RENTAL THAT CANNOT BE ASSIGNED A   ASG00548
006160*                            CAR NOW ABORTS THE WHOLE RUN - IT    ASG00549
006170*                            WAS ONLY BUMPING NUM-UNASSIGNED AND  ASG00550
006180*                            READING ON, WHICH LEFT LATER         ASG00551
006190*                            CLIENTS IN THE SAME RUN ASSIGNED     ASG00552
006200*                            CARS AHEAD OF AN EARLIER CLIENT THE  ASG00553
006210*                            COUNTER NEVER GOT A CAR FOR.          ASG00554
006211*    07/15/01  JRH  RT-0069  RESTORED SPECIAL-NAMES PER SHOP DP   ASG00555
006212*                            STANDARDS - REQUIRED IN EVERY        ASG00556
006213*                            DELIVERED MODULE WHETHER USED OR     ASG00557
006214*                            NOT.                                 ASG00558
006220****************************************************************  ASG00550
006300 ENVIRONMENT DIVISION.                                            ASG00560
006400 CONFIGURATION SECTION.                                           ASG00570
006500 SOURCE-COMPUTER. IBM-370.                                        ASG00580
006600 OBJECT-COMPUTER. IBM-370.                                        ASG00590
006650 SPECIAL-NAMES.                                                   ASG00595
006660     C01 IS TOP-OF-FORM                                           ASG00596
006670     UPSI-0 ON STATUS IS UPSI-0-ON.                                ASG00597
006700 INPUT-OUTPUT SECTION.                                            ASG00630
006800 FILE-CONTROL.                                                    ASG00640
006900     SELECT RENTAL-LOG-FILE     ASSIGN TO RENTFILE                ASG00650
007000            ORGANIZATION IS INDEXED                               ASG00660
007100            ACCESS MODE  IS DYNAMIC                               ASG00670
007200            RECORD KEY   IS RENT-RENT-KEY                         ASG00680
007300            FILE STATUS  IS WS-RENTFILE-STATUS.                   ASG00690
007400                                                                  ASG00700
007500     SELECT CAR-MASTER-FILE     ASSIGN TO CARMFILE                ASG00710
007600            ORGANIZATION IS INDEXED                               ASG00720
007700            ACCESS MODE  IS DYNAMIC                               ASG00730
007800            RECORD KEY   IS CARM-CAR-ID                           ASG00740
007900            FILE STATUS  IS WS-CARMFILE-STATUS.                   ASG00750
008000                                                                  ASG00760
008100     SELECT CAR-CLASS-FLEET-FILE ASSIGN TO FLEETFILE              ASG00770
008200            ORGANIZATION IS INDEXED                               ASG00780
008300            ACCESS MODE  IS DYNAMIC                               ASG00790
008400            RECORD KEY   IS FLET-CAR-CLASS                        ASG00800
008500            FILE STATUS  IS WS-FLEETFILE-STATUS.                 ASG00810
008600                                                                  ASG00820
008700     SELECT CAR-ASSIGNMENT-FILE ASSIGN TO CARAFILE                ASG00830
008800            ORGANIZATION IS INDEXED                               ASG00840
008900            ACCESS MODE  IS DYNAMIC                               ASG00850
009000            RECORD KEY   IS CARA-CAR-ID                           ASG00860
009100            FILE STATUS  IS WS-CARAFILE-STATUS.                  ASG00870
009200                                                                  ASG00880
009300     SELECT CAR-HISTORY-FILE    ASSIGN TO HISTFILE                ASG00890
009400            ORGANIZATION IS INDEXED                               ASG00900
009500            ACCESS MODE  IS DYNAMIC                               ASG00910
009600            RECORD KEY   IS HIST-HIST-KEY                         ASG00920
009700            FILE STATUS  IS WS-HISTFILE-STATUS.                  ASG00930
009800****************************************************************  ASG00940
009900 DATA DIVISION.                                                   ASG00950
010000 FILE SECTION.                                                    ASG00960
010100*                                                                 ASG00970
010200 FD  RENTAL-LOG-FILE                                              ASG00980
010300     RECORDING MODE IS F.                                        ASG00990
010400 COPY RENTLOG REPLACING ==:TAG:== BY ==RENT==.                    ASG01000
010500*                                                                 ASG01010
010600 FD  CAR-MASTER-FILE                                              ASG01020
010700     RECORDING MODE IS F.                                        ASG01030
010800 COPY CARMAST REPLACING ==:TAG:== BY ==CARM==.                    ASG01040
010900*                                                                 ASG01050
011000 FD  CAR-CLASS-FLEET-FILE                                         ASG01060
011100     RECORDING MODE IS F.                                        ASG01070
011200 COPY CARFLEET REPLACING ==:TAG:== BY ==FLET==.                   ASG01080
011300*                                                                 ASG01090
011400 FD  CAR-ASSIGNMENT-FILE                                          ASG01100
011500     RECORDING MODE IS F.                                        ASG01110
011600 COPY CARASGN REPLACING ==:TAG:== BY ==CARA==.                    ASG01120
011700*                                                                 ASG01130
011800 FD  CAR-HISTORY-FILE                                             ASG01140
011900     RECORDING MODE IS F.                                        ASG01150
012000 COPY CARHIST REPLACING ==:TAG:== BY ==HIST==.                    ASG01160
012100****************************************************************  ASG01170
012200 WORKING-STORAGE SECTION.                                         ASG01180
012300*                                                                 ASG01190
012400 77  WS-MAX-CLASS-IDX             PIC 9(2)  COMP  VALUE 7.        ASG01195
012500 77  WS-ASSIGN-SEQ-PACKED         PIC 9(4)  COMP  VALUE ZERO.     ASG01260
012600 77  WS-ASSIGN-SEQ-DISPLAY REDEFINES WS-ASSIGN-SEQ-PACKED         ASG01270
012700                              PIC 9(4).                          ASG01280
012800*                                                                 ASG01290
012900 01  WS-TODAY-CCYYMMDD             PIC 9(8)  VALUE ZERO.         ASG01200
013000 01  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.                    ASG01210
013100     05  WS-TODAY-CCYY             PIC 9(4).                     ASG01220
013200     05  WS-TODAY-MM               PIC 9(2).                     ASG01230
013300     05  WS-TODAY-DD               PIC 9(2).                     ASG01240
013400*                                                                 ASG01250
013500 01  WS-RUN-TIME.                                                ASG01300
013600     05  WS-RUN-HH                 PIC 9(2).                     ASG01310
013700     05  WS-RUN-MIN                PIC 9(2).                     ASG01320
013800     05  WS-RUN-SS                 PIC 9(2).                     ASG01330
013900     05  WS-RUN-HUND               PIC 9(2).                     ASG01340
014000 01  WS-RUN-TIME-X REDEFINES WS-RUN-TIME PIC 9(8).                ASG01350
014100*                                                                 ASG01360
014200 01  WS-FILE-STATUSES.                                            ASG01370
014300     05  WS-RENTFILE-STATUS        PIC X(2)  VALUE SPACES.       ASG01380
014400     05  WS-CARMFILE-STATUS        PIC X(2)  VALUE SPACES.       ASG01390
014500     05  WS-FLEETFILE-STATUS       PIC X(2)  VALUE SPACES.       ASG01400
014600     05  WS-CARAFILE-STATUS        PIC X(2)  VALUE SPACES.       ASG01410
014700     05  WS-HISTFILE-STATUS        PIC X(2)  VALUE SPACES.       ASG01420
014800*                                                                 ASG01430
014900 01  WS-SWITCHES.                                                 ASG01440
015000     05  WS-RENTLOG-EOF            PIC X(1)  VALUE 'N'.          ASG01450
015100         88  WS-RENTLOG-AT-EOF                VALUE 'Y'.         ASG01460
015200     05  WS-CAR-CLAIMED-SW         PIC X(1)  VALUE 'N'.          ASG01470
015300         88  WS-CAR-IS-CLAIMED               VALUE 'Y'.           ASG01480
015400     05  WS-CLASS-OPEN-SW         PIC X(1)  VALUE 'N'.           ASG01490
015500         88  WS-CLASS-HAS-FLEET               VALUE 'Y'.         ASG01500
015550     05  WS-RUN-ABORTED-SW        PIC X(1)  VALUE 'N'.           ASG01505
015560         88  WS-RUN-WAS-ABORTED               VALUE 'Y'.         ASG01506
015600*                                                                 ASG01510
015700 01  WS-SEARCH-FIELDS.                                            ASG01520
015800     05  WS-CLASS-TRY-IDX          PIC 9(2)  COMP  VALUE ZERO.   ASG01530
015900     05  WS-CAR-TRY-IDX            PIC 9(4)  COMP  VALUE ZERO.   ASG01540
016000     05  WS-CLAIMED-CAR-ID         PIC 9(9)  VALUE ZERO.         ASG01550
016100*                                                                 ASG01560
016200 01  WS-CONTROL-TOTALS.                                           ASG01570
016300     05  NUM-RENTALS-SEEN          PIC S9(7) COMP  VALUE ZERO.   ASG01580
016400     05  NUM-CARS-ASSIGNED         PIC S9(7) COMP  VALUE ZERO.   ASG01600
016500     05  NUM-UNASSIGNED            PIC S9(7) COMP  VALUE ZERO.   ASG01610
016600*                                                                 ASG01620
016700 01  ERR-MSG-NO-CAR.                                              ASG01630
016800     05  FILLER                    PIC X(25)                     ASG01640
016900                  VALUE '*** NO CAR AVAILABLE *** '.              ASG01650
017000     05  ERR-MSG-RENTER            PIC X(36)  VALUE SPACES.      ASG01660
017100*                                                                 ASG01670
017200 01  DETAIL-LINE-ASSIGNED.                                        ASG01680
017300     05  FILLER                    PIC X(12)  VALUE 'ASSIGNED - '.ASG01690
017400     05  DTL-ASSIGN-SEQ            PIC 9(4).                     ASG01685
017500     05  FILLER                    PIC X(3)   VALUE SPACES.      ASG01686
017600     05  DTL-CAR-ID                PIC 9(9).                     ASG01700
017700     05  FILLER                    PIC X(3)   VALUE SPACES.      ASG01710
017800     05  DTL-CAR-NAME              PIC X(30).                    ASG01720
017900     05  FILLER                    PIC X(3)   VALUE SPACES.      ASG01730
018000     05  DTL-RENTER-ID             PIC X(36).                    ASG01740
018100     05  FILLER                    PIC X(3)   VALUE SPACES.      ASG01735
018200*                                                                 ASG01750
018300 COPY CLSTABLE REPLACING ==:TAG:== BY ==WS-SCN==.                 ASG01760
018400*                                                                 ASG01770
018500 01  CLSVALID-PARMS.                                              ASG01780
018600     05  CV-CLASS-RAW              PIC X(4).                     ASG01790
018700     05  CV-CLASS-NORMAL           PIC X(1).                     ASG01800
018800     05  CV-VALID-SW               PIC X(1).                     ASG01810
018900     05  CV-CLASS-INDEX            PIC 9(2)  COMP.               ASG01820
019000*                                                                 ASG01830
019100 LINKAGE SECTION.                                                 ASG01840
019200*    NONE - ASGNCAR IS THE TOP OF ITS JOB STEP.                  ASG01850
019300****************************************************************  ASG01860
019400 PROCEDURE DIVISION.                                              ASG01870
019500****************************************************************  ASG01880
019600 000-MAIN-LINE.                                                   ASG01890
019700     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                 ASG01900
019800     ACCEPT WS-RUN-TIME FROM TIME.                                ASG01910
019900     DISPLAY 'ASGNCAR STARTED - TODAY = ' WS-TODAY-CCYYMMDD       ASG01920
020000             ' AT ' WS-RUN-TIME-X.                               ASG01930
020100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        ASG01940
020200     MOVE WS-TODAY-CCYYMMDD TO RENT-DATE-FROM.                    ASG01950
020300     MOVE LOW-VALUES        TO RENT-RENTER-ID.                    ASG01960
020400     START RENTAL-LOG-FILE KEY IS NOT LESS THAN RENT-RENT-KEY     ASG01970
020500        INVALID KEY MOVE 'Y' TO WS-RENTLOG-EOF.                  ASG01980
020600     IF NOT WS-RENTLOG-AT-EOF                                     ASG01990
020700         PERFORM 710-READ-NEXT-RENTAL THRU 710-EXIT               ASG02000
020800     END-IF.                                                      ASG02010
020900     PERFORM 100-PROCESS-CLIENT-DAY THRU 100-EXIT                 ASG02020
021000        UNTIL WS-RENTLOG-AT-EOF                                   ASG02030
021100           OR RENT-DATE-FROM NOT = WS-TODAY-CCYYMMDD              ASG02040
021150           OR WS-RUN-WAS-ABORTED.                                 ASG02045
021200     PERFORM 800-REPORT-CONTROL-TOTALS THRU 800-EXIT.             ASG02050
021300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       ASG02060
021400     GOBACK.                                                      ASG02070
021500*                                                                 ASG02080
021600 100-PROCESS-CLIENT-DAY.                                          ASG02090
021700     ADD 1 TO NUM-RENTALS-SEEN.                                   ASG02100
021800     PERFORM 200-ASSIGN-ONE-RENTAL THRU 200-EXIT.                 ASG02110
021850     IF WS-RUN-WAS-ABORTED                                        ASG02115
021860         GO TO 100-EXIT                                           ASG02116
021870     END-IF.                                                      ASG02117
021900     PERFORM 710-READ-NEXT-RENTAL THRU 710-EXIT.                  ASG02120
022000 100-EXIT.                                                        ASG02121
022100     EXIT.                                                        ASG02122
022200*                                                                 ASG02130
022300 200-ASSIGN-ONE-RENTAL.                                           ASG02140
022400     MOVE RENT-CAR-CLASS TO CV-CLASS-RAW.                        ASG02150
022500     CALL 'CLSVALID' USING CLSVALID-PARMS.                       ASG02160
022600     MOVE 'N' TO WS-CAR-CLAIMED-SW.                               ASG02170
022700     IF CV-VALID-SW = 'Y'                                         ASG02180
022800         PERFORM 300-FIND-AND-CLAIM-CAR THRU 300-EXIT            ASG02190
022900     END-IF.                                                      ASG02200
023000     IF WS-CAR-IS-CLAIMED                                         ASG02210
023100         MOVE WS-CLAIMED-CAR-ID TO HIST-CAR-ID                    ASG02220
023200         MOVE RENT-DATE-FROM    TO HIST-DATE-FROM                 ASG02230
023300         MOVE RENT-DATE-TO      TO HIST-DATE-TO                   ASG02240
023400         MOVE RENT-RENTER-ID    TO HIST-RENTER-ID                 ASG02250
023500         MOVE RENT-RENTAL-ID    TO HIST-RENTAL-ID                 ASG02260
023600         MOVE ZERO              TO HIST-DATE-RECEIVED             ASG02270
023700         WRITE HIST-CAR-HISTORY-REC                               ASG02280
023800         ADD 1 TO WS-ASSIGN-SEQ-PACKED                            ASG02285
023900         PERFORM 850-REPORT-ASSIGNED THRU 850-EXIT                ASG02290
024000         ADD 1 TO NUM-CARS-ASSIGNED                               ASG02300
024100     ELSE                                                         ASG02310
024200         ADD 1 TO NUM-UNASSIGNED                                  ASG02320
024300         MOVE RENT-RENTER-ID TO ERR-MSG-RENTER                   ASG02330
024400         DISPLAY ERR-MSG-NO-CAR                                  ASG02340
024410         DISPLAY 'ASGNCAR ABORTED - RUN STOPPED, NO FURTHER '     ASG02341
024420                 'RENTAL-LOG RECORDS WILL BE PROCESSED.'          ASG02342
024430         MOVE 'Y' TO WS-RUN-ABORTED-SW                            ASG02343
024440         MOVE 16  TO RETURN-CODE                                  ASG02344
024500     END-IF.                                                      ASG02350
024600 200-EXIT.                                                        ASG02351
024700     EXIT.                                                        ASG02352
024800*                                                                 ASG02360
024900 300-FIND-AND-CLAIM-CAR.                                          ASG02370
025000     SET WS-SCN-CLASS-IDX TO CV-CLASS-INDEX.                     ASG02380
025100     PERFORM 310-TRY-ONE-CLASS THRU 310-EXIT                     ASG02390
025200        VARYING WS-SCN-CLASS-IDX FROM CV-CLASS-INDEX BY 1         ASG02400
025300           UNTIL WS-SCN-CLASS-IDX > WS-MAX-CLASS-IDX              ASG02405
025400              OR WS-CAR-IS-CLAIMED.                               ASG02410
025500 300-EXIT.                                                        ASG02411
025600     EXIT.                                                        ASG02412
025700*                                                                 ASG02420
025800 310-TRY-ONE-CLASS.                                               ASG02430
025900     MOVE WS-SCN-CAR-CLASS-ENTRY(WS-SCN-CLASS-IDX)                ASG02440
026000                              TO FLET-CAR-CLASS.                  ASG02450
026100     MOVE 'N' TO WS-CLASS-OPEN-SW.                                ASG02460
026200     READ CAR-CLASS-FLEET-FILE                                    ASG02470
026300        INVALID KEY MOVE 'N' TO WS-CLASS-OPEN-SW                 ASG02480
026400        NOT INVALID KEY MOVE 'Y' TO WS-CLASS-OPEN-SW.             ASG02490
026500     IF WS-CLASS-HAS-FLEET                                        ASG02500
026600         PERFORM 320-TRY-ONE-CAR THRU 320-EXIT                   ASG02510
026700            VARYING WS-CAR-TRY-IDX FROM 1 BY 1                    ASG02520
026800               UNTIL WS-CAR-TRY-IDX > FLET-FLEET-COUNT            ASG02530
026900                  OR WS-CAR-IS-CLAIMED                           ASG02540
027000     END-IF.                                                      ASG02550
027100 310-EXIT.                                                        ASG02551
027200     EXIT.                                                        ASG02552
027300*                                                                 ASG02560
027400*    320-TRY-ONE-CAR - IF THE CAR CAME BACK ALREADY CLAIMED        ASG02561
027500*    (RENTER-ID NOT BLANK) THERE IS NOTHING LEFT TO DO FOR THIS    ASG02562
027600*    SLOT - FALL STRAIGHT THROUGH TO 320-EXIT AND LET 310'S       ASG02563
027700*    VARYING CLAUSE ADVANCE TO THE NEXT CAR.                      ASG02564
027800 320-TRY-ONE-CAR.                                                 ASG02570
027900     SET FLET-FLEET-IDX TO WS-CAR-TRY-IDX.                       ASG02580
028000     MOVE FLET-CAR-ID-ENTRY(FLET-FLEET-IDX) TO CARA-CAR-ID.       ASG02590
028100     READ CAR-ASSIGNMENT-FILE                                     ASG02600
028200        INVALID KEY CONTINUE.                                     ASG02610
028300     IF CARA-RENTER-ID NOT = SPACES                               ASG02611
028400         GO TO 320-EXIT                                           ASG02612
028500     END-IF.                                                      ASG02613
028600     MOVE RENT-RENTER-ID TO CARA-RENTER-ID.                       ASG02630
028700     REWRITE CARA-CAR-ASSIGNMENT-REC.                             ASG02640
028800     MOVE 'Y' TO WS-CAR-CLAIMED-SW.                               ASG02650
028900     MOVE CARA-CAR-ID TO WS-CLAIMED-CAR-ID.                       ASG02660
029000 320-EXIT.                                                        ASG02670
029100     EXIT.                                                        ASG02671
029200*                                                                 ASG02680
029300 700-OPEN-FILES.                                                  ASG02690
029400     OPEN I-O RENTAL-LOG-FILE                                     ASG02700
029500             CAR-ASSIGNMENT-FILE                                  ASG02710
029600          INPUT CAR-MASTER-FILE                                   ASG02720
029700                CAR-CLASS-FLEET-FILE                              ASG02730
029800          OUTPUT CAR-HISTORY-FILE.                                ASG02740
029900 700-EXIT.                                                        ASG02741
030000     EXIT.                                                        ASG02742
030100*                                                                 ASG02750
030200 710-READ-NEXT-RENTAL.                                            ASG02760
030300     READ RENTAL-LOG-FILE NEXT RECORD                             ASG02770
030400        AT END MOVE 'Y' TO WS-RENTLOG-EOF.                       ASG02780
030500 710-EXIT.                                                        ASG02781
030600     EXIT.                                                        ASG02782
030700*                                                                 ASG02790
030800 790-CLOSE-FILES.                                                 ASG02800
030900     CLOSE RENTAL-LOG-FILE                                        ASG02810
031000           CAR-MASTER-FILE                                        ASG02820
031100           CAR-CLASS-FLEET-FILE                                   ASG02830
031200           CAR-ASSIGNMENT-FILE                                    ASG02840
031300           CAR-HISTORY-FILE.                                      ASG02850
031400 790-EXIT.                                                        ASG02851
031500     EXIT.                                                        ASG02852
031600*                                                                 ASG02860
031700 800-REPORT-CONTROL-TOTALS.                                       ASG02870
031800     DISPLAY 'ASGNCAR TOTALS -'.                                  ASG02880
031900     DISPLAY '   RENTALS SEEN        : ' NUM-RENTALS-SEEN.       ASG02890
032000     DISPLAY '   CARS ASSIGNED       : ' NUM-CARS-ASSIGNED.      ASG02900
032100     DISPLAY '   UNASSIGNED          : ' NUM-UNASSIGNED.         ASG02910
032200     DISPLAY 'ASGNCAR ENDED.'.                                    ASG02920
032300 800-EXIT.                                                        ASG02921
032400     EXIT.                                                        ASG02922
032500*                                                                 ASG02930
032600 850-REPORT-ASSIGNED.                                             ASG02940
032700     MOVE WS-CLAIMED-CAR-ID TO CARM-CAR-ID.                      ASG02950
032800     READ CAR-MASTER-FILE                                        ASG02960
032900        INVALID KEY CONTINUE.                                    ASG02970
033000     MOVE WS-ASSIGN-SEQ-DISPLAY TO DTL-ASSIGN-SEQ.                ASG02975
033100     MOVE WS-CLAIMED-CAR-ID TO DTL-CAR-ID.                       ASG02980
033200     MOVE CARM-CAR-NAME     TO DTL-CAR-NAME.                     ASG02985
033300     MOVE RENT-RENTER-ID    TO DTL-RENTER-ID.                    ASG02990
033400     DISPLAY DETAIL-LINE-ASSIGNED.                                ASG03000
033500 850-EXIT.                                                        ASG03001
033600     EXIT.                                                        ASG03002
