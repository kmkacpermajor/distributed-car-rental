000100******************************************************************AVLC001
000200*    AVAILCTR  -  AVAILABILITY-COUNTER RECORD LAYOUT              AVLC001
000300*                                                                 AVLC001
000400*    ONE RECORD PER (CALENDAR DAY, CLASS).  AVAIL-COUNT IS HELD   AVLC001
000500*    SIGNED EVEN THOUGH VALIDATION NEVER LETS IT GO BELOW ZERO -  AVLC001
000600*    A DECREMENT MUST ALWAYS BE REPRESENTABLE WHILE THE CHECK     AVLC001
000700*    THAT WOULD HAVE REJECTED IT IS STILL IN FLIGHT.              AVLC001
000800*                                                                 AVLC001
000900*    AVLC-AUDIT IS THE STAMP FROM WHICHEVER PROGRAM LAST          AVLC001
001000*    REWROTE THE COUNTER - ASGNCAR, RTRNCAR, DELRESV OR INITAVL - AVLC001
001100*    SO THE NIGHT SHIFT CAN TELL WHICH JOB TOUCHED A GIVEN        AVLC001
001200*    COUNTER LAST WITHOUT PULLING THE JOB LOG.                   AVLC001
001300*                                                                 AVLC001
001400*    AVLC-TREND-HIST IS A ROLLING SEVEN-DAY SNAPSHOT OF THE       AVLC001
001500*    COUNT - RESERVED FOR THE FLEET-UTILIZATION TREND REPORT     AVLC001
001600*    PLANNING HAS BEEN ASKING FOR.  NOT POPULATED BY ANY         AVLC001
001700*    PROGRAM YET - CARRIED HERE SO THE RECORD DOES NOT HAVE TO   AVLC001
001800*    BE RESIZED WHEN THAT REPORT IS BUILT.                       AVLC001
001900*                                                                 AVLC001
002000*    11/14/94  RKT  INITIAL RELEASE - RENTAL TRACKING PROJECT     AVLC001
002100*    07/14/01  JRH  RT-0066  WIDENED TO FULL RECORD LENGTH PER    AVLC001
002200*                            DP STANDARDS REVIEW - ADDED AUDIT    AVLC001
002300*                            STAMP AND TREND-HISTORY AREA.       AVLC001
002400******************************************************************AVLC001
002500 01  :TAG:-AVAILABILITY-COUNTER-REC.                              AVLC001
002600     05  :TAG:-AVLC-KEY.                                          AVLC001
002700         10  :TAG:-AVAIL-DATE         PIC 9(8).                   AVLC001
002800         10  :TAG:-CAR-CLASS          PIC X(1).                   AVLC001
002900     05  :TAG:-AVAIL-COUNT            PIC S9(6)  COMP.            AVLC001
003000     05  :TAG:-AVLC-AUDIT.                                        AVLC001
003100         10  :TAG:-LAST-UPDATE-DATE   PIC 9(8)   VALUE ZERO.      AVLC001
003200         10  :TAG:-LAST-UPDATE-TIME   PIC 9(6)   VALUE ZERO.      AVLC001
003300         10  :TAG:-LAST-UPDATE-PGM    PIC X(8)   VALUE SPACES.    AVLC001
003400     05  :TAG:-AVLC-TREND-HIST.                                   AVLC001
003500         10  :TAG:-TREND-COUNT-ENTRY  PIC S9(6)  COMP             AVLC001
003600                                      OCCURS 7 TIMES.             AVLC001
003700     05  :TAG:-AVLC-RESERVED          PIC X(4)   VALUE SPACES.    AVLC001
003800     05  FILLER                       PIC X(9)   VALUE SPACES.   AVLC001
