000100****************************************************************  DRV00010
000200* LICENSED MATERIALS - PROPERTY OF FLEET SYSTEMS GROUP            DRV00020
000300* ALL RIGHTS RESERVED                                             DRV00030
000400****************************************************************  DRV00040
000500 IDENTIFICATION DIVISION.                                         DRV00050
000600 PROGRAM-ID. DELRESV.                                             DRV00060
000700 AUTHOR. WD SHEARER.                                              DRV00070
000800 INSTALLATION. FLEET SYSTEMS GROUP.                               DRV00080
000900 DATE-WRITTEN. 04/02/95.                                          DRV00090
001000 DATE-COMPILED.                                                   DRV00100
001100 SECURITY. NON-CONFIDENTIAL.                                      DRV00110
001200****************************************************************  DRV00120
001300*    DELRESV - RESERVATION-CANCELLATION PROCESSOR                 DRV00130
001400*                                                                 DRV00140
001500*    READS THE CANCEL-REQUEST FILE (ONE RECORD PER RESERVATION    DRV00150
001600*    THE COUNTER IS TAKING BACK) AND FOR EACH ONE -                DRV00160
001700*      1. ADDS 1 BACK ONTO AVAILABILITY-COUNTER FOR EVERY DAY OF  DRV00170
001800*         THE CANCELLED STAY - THE EXACT MIRROR IMAGE OF          DRV00180
001900*         RSVRENT'S 230-DECREMENT-AVAILABILITY.                  DRV00190
002000*      2. DELETES THE RENTAL-LOG RECORD ITSELF, KEYED BY          DRV00200
002100*         DATE-FROM + RENTER-ID.                                  DRV00210
002200*    THE COUNTER RESTORE RUNS FIRST SO A CRASH PARTWAY THROUGH    DRV00220
002300*    LEAVES THE COUNTERS TOO HIGH RATHER THAN TOO LOW - AN        DRV00230
002400*    OVERCOUNT ONLY COSTS A WASTED AVAILABILITY CHECK, AN         DRV00240
002500*    UNDERCOUNT COULD DOUBLE-BOOK A CAR.                          DRV00250
002600*                                                                 DRV00260
002700*    CHANGE LOG -                                                 DRV00270
002800*    --------------------------------------------------------    DRV00280
002900*    04/02/95  WDS  RT-0017  INITIAL RELEASE - SPLIT OUT OF       DRV00290
003000*                            RSVRENT'S OWN DELETE-TRAN LOGIC SO   DRV00300
003100*                            CANCELLATIONS COULD RUN AS THEIR     DRV00310
003200*                            OWN JOB STEP, SEPARATE FROM THE      DRV00320
003300*                            MORNING RESERVATION RUN.             DRV00330
003400*    09/14/96  WDS  RT-0041  RENTAL-LOG DELETE NOW HAPPENS AFTER  DRV00340
003500*                            THE COUNTER RESTORE, NOT BEFORE -    DRV00350
003600*                            SEE BANNER ABOVE FOR WHY.             DRV00360
003700*    11/03/98  PLC  RT-0052  Y2K REVIEW - ALL DATE FIELDS ALREADY DRV00370
003800*                            4-DIGIT-YEAR.  NO CODE CHANGE        DRV00380
003900*                            REQUIRED.                            DRV00390
004000*    01/22/99  PLC  RT-0052  Y2K SIGN-OFF.                        DRV00400
004100*    06/05/01  JRH  RT-0061  RENTAL-LOG AND AVAILABILITY-COUNTER  DRV00410
004200*                            MOVED TO INDEXED ACCESS.             DRV00420
004250*    07/14/01  JRH  RT-0067  CHECK-DATE COUNTER MOVED TO A        DRV00421
004260*                            77-LEVEL ENTRY PAIR.  DROPPED THE    DRV00422
004270*                            UNUSED SPECIAL-NAMES PARAGRAPH - NO  DRV00423
004280*                            PRINT FILE OR UPSI SWITCH IN THIS    DRV00424
004290*                            PROGRAM EVER REFERENCED IT.          DRV00425
004291*    07/15/01  JRH  RT-0069  RESTORED SPECIAL-NAMES PER SHOP DP   DRV00426
004292*                            STANDARDS - REQUIRED IN EVERY        DRV00427
004293*                            DELIVERED MODULE WHETHER USED OR     DRV00428
004294*                            NOT.  ALSO PUT THE NUMBERED          DRV00429
004295*                            PERFORM...THRU/GO TO CONTROL STYLE   DRV00430
004296*                            IN PLACE THROUGHOUT THIS PROGRAM -   DRV00431
004297*                            IT WAS THE LAST MAIN DRIVER STILL    DRV00432
004298*                            RUNNING BARE PERFORMS.               DRV00433
004310*    07/15/01  JRH  RT-0070  ADDED CANC-RENTAL-ID TO THE           DRV00434
004320*                            CANCEL-REQUEST-REC LAYOUT - THE       DRV00435
004330*                            INBOUND CANCEL TRANSACTION CARRIES    DRV00436
004340*                            FIVE FIELDS, NOT FOUR, AND THE        DRV00437
004350*                            RENTAL-ID BELONGS ON THE RECORD EVEN  DRV00438
004360*                            THOUGH 210-DELETE-RENTAL-LOG STILL    DRV00439
004370*                            KEYS THE DELETE OFF DATE-FROM AND     DRV00440
004380*                            RENTER-ID ALONE.                      DRV00441
004390****************************************************************  DRV00430
004400 ENVIRONMENT DIVISION.                                            DRV00440
004500 CONFIGURATION SECTION.                                           DRV00450
004600 SOURCE-COMPUTER. IBM-370.                                        DRV00460
004700 OBJECT-COMPUTER. IBM-370.                                        DRV00470
004750 SPECIAL-NAMES.                                                   DRV00475
004760     C01 IS TOP-OF-FORM                                           DRV00476
004770     UPSI-0 ON STATUS IS UPSI-0-ON.                                DRV00477
005100 INPUT-OUTPUT SECTION.                                            DRV00510
005200 FILE-CONTROL.                                                    DRV00520
005300     SELECT CANCEL-REQUEST-FILE ASSIGN TO CANCREQ                 DRV00530
005400            ACCESS IS SEQUENTIAL                                  DRV00540
005500            FILE STATUS IS WS-CANCREQ-STATUS.                    DRV00550
005600                                                                  DRV00560
005700     SELECT RENTAL-LOG-FILE     ASSIGN TO RENTFILE                DRV00570
005800            ORGANIZATION IS INDEXED                               DRV00580
005900            ACCESS MODE  IS DYNAMIC                               DRV00590
006000            RECORD KEY   IS RENT-RENT-KEY                         DRV00600
006100            FILE STATUS  IS WS-RENTFILE-STATUS.                  DRV00610
006200                                                                  DRV00620
006300     SELECT AVAIL-COUNTER-FILE  ASSIGN TO AVLCFILE                DRV00630
006400            ORGANIZATION IS INDEXED                               DRV00640
006500            ACCESS MODE  IS DYNAMIC                               DRV00650
006600            RECORD KEY   IS AVLC-AVLC-KEY                         DRV00660
006700            FILE STATUS  IS WS-AVLCFILE-STATUS.                  DRV00670
006800****************************************************************  DRV00680
006900 DATA DIVISION.                                                   DRV00690
007000 FILE SECTION.                                                    DRV00700
007100*                                                                 DRV00710
007200 FD  CANCEL-REQUEST-FILE                                          DRV00720
007300     RECORDING MODE IS F.                                        DRV00730
007400 01  CANCEL-REQUEST-REC.                                          DRV00740
007450*    07/15/01  JRH  RT-0070  ADDED CANC-RENTAL-ID - SPEC CALLS    DRV00741
007460*                            OUT THE RENTAL-ID AS ONE OF THE      DRV00742
007470*                            FIVE CANCEL-REQUEST INPUT FIELDS,    DRV00743
007480*                            AND IT WAS MISSING FROM THIS         DRV00744
007490*                            LAYOUT - THE DELETE ITSELF STILL     DRV00745
007500*                            KEYS OFF DATE-FROM + RENTER-ID ONLY. DRV00746
007510     05  CANC-DATE-FROM            PIC 9(8).                     DRV00750
007600     05  CANC-RENTER-ID            PIC X(36).                    DRV00760
007700     05  CANC-DATE-TO              PIC 9(8).                     DRV00770
007800     05  CANC-CAR-CLASS            PIC X(4).                     DRV00780
007850     05  CANC-RENTAL-ID            PIC X(36).                    DRV00785
007900     05  FILLER                    PIC X(10).                    DRV00790
008000*                                                                 DRV00800
008100 FD  RENTAL-LOG-FILE                                              DRV00810
008200     RECORDING MODE IS F.                                        DRV00820
008300 COPY RENTLOG REPLACING ==:TAG:== BY ==RENT==.                    DRV00830
008400*                                                                 DRV00840
008500 FD  AVAIL-COUNTER-FILE                                           DRV00850
008600     RECORDING MODE IS F.                                        DRV00860
008700 COPY AVAILCTR REPLACING ==:TAG:== BY ==AVLC==.                   DRV00870
008800****************************************************************  DRV00880
008900 WORKING-STORAGE SECTION.                                         DRV00890
008950 77  WS-CHECK-DATE-PACKED          PIC 9(8)  COMP  VALUE ZERO.   DRV00895
008960 77  WS-CHECK-DATE-DISPLAY REDEFINES WS-CHECK-DATE-PACKED         DRV00896
008970                              PIC 9(8).                          DRV00897
009000*                                                                 DRV00900
009100 01  WS-TODAY-CCYYMMDD             PIC 9(8)  VALUE ZERO.         DRV00910
009200 01  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.                    DRV00920
009300     05  WS-TODAY-CCYY             PIC 9(4).                     DRV00930
009400     05  WS-TODAY-MM               PIC 9(2).                     DRV00940
009500     05  WS-TODAY-DD               PIC 9(2).                     DRV00950
009600*                                                                 DRV00960
009700 01  WS-RUN-TIME.                                                DRV00970
009800     05  WS-RUN-HH                 PIC 9(2).                     DRV00980
009900     05  WS-RUN-MIN                PIC 9(2).                     DRV00990
010000     05  WS-RUN-SS                 PIC 9(2).                     DRV01000
010100     05  WS-RUN-HUND               PIC 9(2).                     DRV01010
010200 01  WS-RUN-TIME-X REDEFINES WS-RUN-TIME PIC 9(8).                DRV01020
010700*                                                                 DRV01070
010800 01  WS-FILE-STATUSES.                                            DRV01080
010900     05  WS-CANCREQ-STATUS         PIC X(2)  VALUE SPACES.       DRV01090
011000     05  WS-RENTFILE-STATUS        PIC X(2)  VALUE SPACES.       DRV01100
011100     05  WS-AVLCFILE-STATUS        PIC X(2)  VALUE SPACES.       DRV01110
011200*                                                                 DRV01120
011300 01  WS-SWITCHES.                                                 DRV01130
011400     05  WS-CANCREQ-EOF            PIC X(1)  VALUE 'N'.          DRV01140
011500         88  WS-CANCREQ-AT-EOF                VALUE 'Y'.         DRV01150
011600     05  WS-RENT-FOUND-SW          PIC X(1)  VALUE 'N'.          DRV01160
011700         88  WS-RENT-WAS-FOUND                VALUE 'Y'.         DRV01170
011800*                                                                 DRV01180
011900 01  WS-DAY-LOOP-FIELDS.                                          DRV01190
012000     05  WS-STAY-DAY-COUNT         PIC S9(5) COMP  VALUE ZERO.   DRV01200
012100     05  WS-DAYS-REMAINING         PIC S9(5) COMP  VALUE ZERO.   DRV01210
012200*                                                                 DRV01220
012300 01  WS-CONTROL-TOTALS.                                           DRV01230
012400     05  NUM-CANCELS-SEEN          PIC S9(7) COMP  VALUE ZERO.   DRV01240
012500     05  NUM-CANCELS-OK            PIC S9(7) COMP  VALUE ZERO.   DRV01250
012600     05  NUM-CANCELS-NOT-FOUND     PIC S9(7) COMP  VALUE ZERO.   DRV01260
012700*                                                                 DRV01270
012800 01  ERR-MSG-BAD-CANCEL.                                          DRV01280
012900     05  FILLER                    PIC X(24)                     DRV01290
013000                  VALUE '*** CANCEL REJECTED *** '.              DRV01300
013100     05  ERR-MSG-RENTER            PIC X(36)  VALUE SPACES.      DRV01310
013200*                                                                 DRV01320
013300 01  DATEUTL-PARMS.                                               DRV01330
013400     05  DU-FUNCTION               PIC X(8).                     DRV01340
013500     05  DU-DATE-1                 PIC 9(8).                     DRV01350
013600     05  DU-N-DAYS                 PIC S9(5) COMP.               DRV01360
013700     05  DU-DATE-2                 PIC 9(8).                     DRV01370
013800     05  DU-DAY-COUNT              PIC S9(7) COMP.               DRV01380
013900     05  DU-RETURN-CODE            PIC 9(2).                     DRV01390
014000*                                                                 DRV01400
014100 LINKAGE SECTION.                                                 DRV01410
014200*    NONE - DELRESV IS THE TOP OF ITS JOB STEP.                   DRV01420
014300****************************************************************  DRV01430
014400 PROCEDURE DIVISION.                                              DRV01440
014500****************************************************************  DRV01450
014600 000-MAIN-LINE.                                                   DRV01460
014700     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                 DRV01470
014800     ACCEPT WS-RUN-TIME FROM TIME.                                DRV01480
014900     DISPLAY 'DELRESV STARTED - TODAY = ' WS-TODAY-CCYYMMDD       DRV01490
015000             ' AT ' WS-RUN-TIME-X.                                DRV01500
015100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        DRV01510
015200     PERFORM 710-READ-CANCEL-REQUEST THRU 710-EXIT.               DRV01520
015300     PERFORM 100-PROCESS-CANCEL-TRAN THRU 100-EXIT                DRV01530
015400        UNTIL WS-CANCREQ-AT-EOF.                                  DRV01540
015500     PERFORM 800-REPORT-CONTROL-TOTALS THRU 800-EXIT.             DRV01550
015600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       DRV01560
015700     GOBACK.                                                      DRV01570
015800*                                                                 DRV01580
015900 100-PROCESS-CANCEL-TRAN.                                         DRV01590
016000     ADD 1 TO NUM-CANCELS-SEEN.                                   DRV01600
016100     MOVE CANC-DATE-FROM TO RENT-DATE-FROM.                       DRV01610
016200     MOVE CANC-RENTER-ID TO RENT-RENTER-ID.                       DRV01620
016300     MOVE 'N' TO WS-RENT-FOUND-SW.                                DRV01630
016400     READ RENTAL-LOG-FILE                                         DRV01640
016500        INVALID KEY CONTINUE                                     DRV01650
016600        NOT INVALID KEY MOVE 'Y' TO WS-RENT-FOUND-SW.             DRV01660
016650     IF NOT WS-RENT-WAS-FOUND                                     DRV01665
016660         ADD 1 TO NUM-CANCELS-NOT-FOUND                          DRV01666
016670         MOVE CANC-RENTER-ID TO ERR-MSG-RENTER                   DRV01667
016680         DISPLAY ERR-MSG-BAD-CANCEL                              DRV01668
016690         GO TO 100-READ-NEXT                                      DRV01669
016700     END-IF.                                                      DRV01670
016800     MOVE 'DAYCOUNT' TO DU-FUNCTION.                             DRV01680
016900     MOVE CANC-DATE-FROM TO DU-DATE-1.                           DRV01690
017000     MOVE CANC-DATE-TO   TO DU-DATE-2.                           DRV01700
017100     CALL 'DATEUTL' USING DATEUTL-PARMS.                         DRV01710
017200     MOVE DU-DAY-COUNT TO WS-STAY-DAY-COUNT.                     DRV01720
017300     PERFORM 200-RESTORE-AVAILABILITY THRU 200-EXIT.              DRV01730
017400     PERFORM 210-DELETE-RENTAL-LOG THRU 210-EXIT.                 DRV01740
017500     ADD 1 TO NUM-CANCELS-OK.                                     DRV01750
017550 100-READ-NEXT.                                                    DRV01755
017600     PERFORM 710-READ-CANCEL-REQUEST THRU 710-EXIT.               DRV01810
017650 100-EXIT.                                                         DRV01815
017660     EXIT.                                                        DRV01816
018200*                                                                 DRV01820
018300 200-RESTORE-AVAILABILITY.                                        DRV01830
018400     MOVE CANC-DATE-FROM TO WS-CHECK-DATE-PACKED.                 DRV01840
018500     MOVE WS-STAY-DAY-COUNT TO WS-DAYS-REMAINING.                 DRV01850
018600     PERFORM 205-RESTORE-ONE-DAY THRU 205-EXIT                    DRV01860
018700        UNTIL WS-DAYS-REMAINING < 0.                              DRV01870
018750 200-EXIT.                                                         DRV01875
018760     EXIT.                                                        DRV01876
018800*                                                                 DRV01880
018900 205-RESTORE-ONE-DAY.                                             DRV01890
019000     MOVE WS-CHECK-DATE-DISPLAY TO AVLC-AVAIL-DATE.                DRV01900
019100     MOVE CANC-CAR-CLASS(1:1)  TO AVLC-CAR-CLASS.                DRV01910
019200     READ AVAIL-COUNTER-FILE.                                     DRV01920
019300     ADD 1 TO AVLC-AVAIL-COUNT.                                   DRV01930
019400     REWRITE AVLC-AVAILABILITY-COUNTER-REC.                       DRV01940
019500     MOVE 'ADDDAYS ' TO DU-FUNCTION.                              DRV01950
019600     MOVE WS-CHECK-DATE-DISPLAY TO DU-DATE-1.                     DRV01960
019700     MOVE +1 TO DU-N-DAYS.                                        DRV01970
019800     CALL 'DATEUTL' USING DATEUTL-PARMS.                          DRV01980
019900     MOVE DU-DATE-2 TO WS-CHECK-DATE-PACKED.                      DRV01990
020000     SUBTRACT 1 FROM WS-DAYS-REMAINING.                           DRV02000
020050 205-EXIT.                                                         DRV02005
020060     EXIT.                                                        DRV02006
020100*                                                                 DRV02010
020200 210-DELETE-RENTAL-LOG.                                           DRV02020
020300     MOVE CANC-DATE-FROM TO RENT-DATE-FROM.                       DRV02030
020400     MOVE CANC-RENTER-ID TO RENT-RENTER-ID.                       DRV02040
020500     DELETE RENTAL-LOG-FILE RECORD.                               DRV02050
020550 210-EXIT.                                                         DRV02055
020560     EXIT.                                                        DRV02056
020600*                                                                 DRV02060
020700 700-OPEN-FILES.                                                  DRV02070
020800     OPEN INPUT CANCEL-REQUEST-FILE                               DRV02080
020900          I-O   RENTAL-LOG-FILE                                  DRV02090
021000                AVAIL-COUNTER-FILE.                               DRV02100
021050 700-EXIT.                                                         DRV02105
021060     EXIT.                                                        DRV02106
021100*                                                                 DRV02110
021200 710-READ-CANCEL-REQUEST.                                         DRV02120
021300     READ CANCEL-REQUEST-FILE                                     DRV02130
021400        AT END MOVE 'Y' TO WS-CANCREQ-EOF.                       DRV02140
021450 710-EXIT.                                                         DRV02145
021460     EXIT.                                                        DRV02146
021500*                                                                 DRV02150
021600 790-CLOSE-FILES.                                                 DRV02160
021700     CLOSE CANCEL-REQUEST-FILE                                    DRV02170
021800           RENTAL-LOG-FILE                                       DRV02180
021900           AVAIL-COUNTER-FILE.                                    DRV02190
021950 790-EXIT.                                                         DRV02195
021960     EXIT.                                                        DRV02196
022000*                                                                 DRV02200
022100 800-REPORT-CONTROL-TOTALS.                                       DRV02210
022200     DISPLAY 'DELRESV TOTALS -'.                                  DRV02220
022300     DISPLAY '   CANCELS SEEN        : ' NUM-CANCELS-SEEN.       DRV02230
022400     DISPLAY '   CANCELS OK          : ' NUM-CANCELS-OK.         DRV02240
022500     DISPLAY '   NOT FOUND           : ' NUM-CANCELS-NOT-FOUND.  DRV02250
022550     DISPLAY 'DELRESV ENDED.'.                                    DRV02251
022600 800-EXIT.                                                         DRV02260
022650     EXIT.                                                        DRV02261
