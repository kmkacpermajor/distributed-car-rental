000100******************************************************************CARA001
000200*    CARASGN  -  CAR-ASSIGNMENT RECORD LAYOUT                     CARA001
000300*                                                                 CARA001
000400*    ONE RECORD PER CAR.  RENTER-ID SPACES/ZERO MEANS THE CAR IS  CARA001
000500*    AVAILABLE.  THE CLAIM OPERATION IN ASGNCAR IS A COMPARE-     CARA001
000600*    AND-SET AGAINST RENTER-ID - READ FOR UPDATE, CHECK STILL     CARA001
000700*    AVAILABLE, REWRITE - SO TWO ASSIGNMENT RUNS CANNOT DOUBLE-   CARA001
000800*    BOOK THE SAME CAR.  KEYED BY CAR-ID.                         CARA001
000900*                                                                 CARA001
001000*    ASSIGN-STATUS CARRIES THE SAME CLAIM STATE AS A ONE-BYTE     CARA001
001100*    CODE SO THE NIGHTLY UTILIZATION EXTRACT DOES NOT HAVE TO     CARA001
001200*    TEST RENTER-ID FOR SPACES.  PRIOR-RENTER-HIST IS A SHORT     CARA001
001300*    LOOKBACK KEPT FOR THE COUNTER DESK WHEN A CUSTOMER DISPUTES  CARA001
001400*    WHO HAD THE CAR LAST - RESERVED FOR RT-0070, NOT YET         CARA001
001500*    POPULATED BY ANY PROGRAM.                                   CARA001
001600*                                                                 CARA001
001700*    11/14/94  RKT  INITIAL RELEASE - RENTAL TRACKING PROJECT     CARA001
001800*    07/14/01  JRH  RT-0066  WIDENED TO FULL RECORD LENGTH PER    CARA001
001900*                            DP STANDARDS REVIEW - ADDED STATUS   CARA001
002000*                            BYTE, ASSIGN-DATE/TIME STAMP AND A   CARA001
002100*                            THREE-ENTRY RENTER LOOKBACK.        CARA001
002200******************************************************************CARA001
002300 01  :TAG:-CAR-ASSIGNMENT-REC.                                    CARA001
002400     05  :TAG:-CAR-ID                 PIC 9(9).                  CARA001
002500     05  :TAG:-RENTER-ID              PIC X(36).                 CARA001
002600     05  :TAG:-ASSIGN-STATUS          PIC X(1)  VALUE 'A'.        CARA001
002700         88  :TAG:-STATUS-AVAILABLE             VALUE 'A'.        CARA001
002800         88  :TAG:-STATUS-ASSIGNED              VALUE 'R'.        CARA001
002900         88  :TAG:-STATUS-OUT-OF-SVC            VALUE 'O'.        CARA001
003000     05  :TAG:-ASSIGN-DATE            PIC 9(8)  VALUE ZERO.       CARA001
003100     05  :TAG:-ASSIGN-TIME            PIC 9(6)  VALUE ZERO.       CARA001
003200     05  :TAG:-PRIOR-RENTER-HIST.                                 CARA001
003300         10  :TAG:-PRIOR-RENTER-ENTRY PIC X(12)                   CARA001
003400                                      OCCURS 3 TIMES.             CARA001
003500     05  FILLER                       PIC X(8)  VALUE SPACES.    CARA001
