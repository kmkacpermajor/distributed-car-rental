000100 IDENTIFICATION DIVISION.                                         CLV00010
000200 PROGRAM-ID. CLSVALID.                                            CLV00020
000300 AUTHOR. R KOTOWSKI.                                              CLV00030
000400 INSTALLATION. FLEET SYSTEMS GROUP.                               CLV00040
000500 DATE-WRITTEN. 11/14/94.                                          CLV00050
000600 DATE-COMPILED.                                                   CLV00060
000700 SECURITY. NON-CONFIDENTIAL.                                      CLV00070
000800******************************************************************CLV00080
000900*    CLSVALID - CAR-CLASS CODE VALIDATION SUBROUTINE              CLV00090
001000*                                                                 CLV00100
001100*    CALLED BY RSVRENT AND ASGNCAR WHENEVER A CAR-CLASS CODE      CLV00110
001200*    COMES IN FROM A TRANSACTION RECORD.  TRIMS LEADING           CLV00120
001300*    BLANKS OUT OF THE RAW INPUT FIELD, UPPERCASES WHAT IS LEFT,  CLV00130
001400*    AND REJECTS ANYTHING NOT IN THE SEVEN-CLASS TABLE.  ALSO     CLV00140
001500*    HANDS BACK THE CLASS'S POSITION IN THE UPGRADE-ORDER TABLE   CLV00150
001600*    SO ASGNCAR DOES NOT HAVE TO LOOK IT UP A SECOND TIME.        CLV00160
001700*                                                                 CLV00170
001800*    ENTRY PARAMETERS (SEE LINKAGE SECTION) -                     CLV00180
001900*        CV-CLASS-RAW    = UP TO 4 BYTES AS READ FROM A          CLV00190
002000*                          TRANSACTION RECORD - MAY BE LOWER      CLV00200
002100*                          CASE AND/OR BLANK-PADDED.               CLV00210
002200*        CV-CLASS-NORMAL = 1-BYTE TRIMMED, UPPERCASED RESULT.      CLV00220
002300*        CV-VALID-SW     = 'Y' OR 'N'.                            CLV00230
002400*        CV-CLASS-INDEX  = 1 THRU 7, CLASS'S POSITION IN THE      CLV00240
002500*                          UPGRADE-ORDER TABLE, ZERO IF INVALID.  CLV00250
002600*                                                                 CLV00260
002700*    CHANGE LOG -                                                 CLV00270
002800*    --------------------------------------------------------    CLV00280
002900*    11/14/94  RKT  RT-0002  INITIAL RELEASE.                     CLV00290
003000*    05/22/96  WDS  RT-0031  TRIM NOW SCANS THE FULL 4-BYTE       CLV00300
003100*                            FIELD INSTEAD OF JUST BYTE 1 -       CLV00310
003200*                            COUNTER CLERKS WERE KEYING A         CLV00320
003300*                            LEADING BLANK BEFORE THE CODE.       CLV00330
003400*    11/03/98  PLC  RT-0052  Y2K REVIEW - NO DATE FIELDS IN THIS  CLV00340
003500*                            MODULE.  NO CODE CHANGE REQUIRED.    CLV00350
003600*    07/09/99  JRH  RT-0057  ADDED CV-CLASS-INDEX OUTPUT SO       CLV00360
003700*                            ASGNCAR'S UPGRADE SEARCH CAN START   CLV00370
003800*                            WHERE THIS ROUTINE LEFT OFF.         CLV00380
003900*    06/05/01  JRH  RT-0064  ADDED REJECT-TRACE DISPLAY FOR A     CLV00390
004000*                            BAD CODE SO THE COUNTER LOG SHOWS    CLV00400
004100*                            WHAT WAS ACTUALLY KEYED, NOT JUST    CLV00410
004200*                            "INVALID CLASS".                    CLV00420
004250*    07/14/01  JRH  RT-0067  DROPPED THE UNUSED SPECIAL-NAMES     CLV00421
004260*                            PARAGRAPH - NO PRINT FILE OR UPSI    CLV00422
004270*                            SWITCH IN THIS MODULE EVER           CLV00423
004280*                            REFERENCED IT.                       CLV00424
004290*    07/15/01  JRH  RT-0069  SHOP DP STANDARDS REVIEW SAYS EVERY  CLV00425
004291*                            DELIVERED MODULE CARRIES A           CLV00426
004292*                            SPECIAL-NAMES PARAGRAPH WHETHER IT   CLV00427
004293*                            IS EXERCISED OR NOT - RESTORED.      CLV00428
004294*                            ALSO ADDED WS-TOTAL-SCANNED AS A     CLV00429
004295*                            77-LEVEL COUNTER AND A THIRD         CLV00430
004296*                            REDEFINES ON WS-SCAN-IDX TO BRING    CLV00431
004297*                            THIS MODULE IN LINE WITH THE OTHER   CLV00432
004298*                            FIVE MAIN PROGRAMS.                  CLV00433
004300******************************************************************CLV00430
004400 ENVIRONMENT DIVISION.                                            CLV00440
004500 CONFIGURATION SECTION.                                           CLV00450
004600 SOURCE-COMPUTER. IBM-370.                                        CLV00460
004700 OBJECT-COMPUTER. IBM-370.                                        CLV00470
004750 SPECIAL-NAMES.                                                   CLV00475
004760     C01 IS TOP-OF-FORM                                           CLV00476
004770     UPSI-0 ON STATUS IS UPSI-0-ON.                                CLV00477
005100 DATA DIVISION.                                                   CLV00510
005200 WORKING-STORAGE SECTION.                                         CLV00520
005300*                                                                 CLV00530
005400 COPY CLSTABLE REPLACING ==:TAG:== BY ==CV==.                     CLV00540
005500*                                                                 CLV00550
005510 77  WS-TOTAL-SCANNED              PIC 9(4)  COMP  VALUE ZERO.    CLV00551
005600 01  WS-SCAN-SWITCHES.                                            CLV00560
005700     05  WS-SCAN-IDX               PIC 9(2)  COMP  VALUE ZERO.    CLV00570
005800     05  WS-FOUND-SW               PIC X(1)  VALUE 'N'.           CLV00580
005900         88  WS-CHAR-FOUND                   VALUE 'Y'.           CLV00590
006000 01  WS-LOOKUP-IDX                 PIC 9(2)  COMP  VALUE ZERO.    CLV00600
006100 01  WS-LOOKUP-IDX-DISPLAY REDEFINES WS-LOOKUP-IDX PIC 9(2).      CLV00610
006150 01  WS-SCAN-TOTAL-PACKED          PIC 9(4)  VALUE ZERO.          CLV00611
006160 01  WS-SCAN-TOTAL-DISPLAY REDEFINES WS-SCAN-TOTAL-PACKED         CLV00612
006170                                   PIC 9(4).                      CLV00613
006200*                                                                 CLV00620
006300*    REJECT-TRACE - BYTE-BY-BYTE VIEW OF A RAW CODE THE TABLE     CLV00630
006400*    LOOKUP COULD NOT MATCH, FOR THE BAD-CODE DISPLAY AT 290.     CLV00640
006500 01  WS-REJECT-TRACE-RAW           PIC X(4)  VALUE SPACES.        CLV00650
006600 01  WS-REJECT-TRACE-CHARS REDEFINES WS-REJECT-TRACE-RAW.         CLV00660
006700     05  WS-REJECT-TRACE-CHAR      PIC X(1)  OCCURS 4 TIMES.      CLV00670
006800*                                                                 CLV00680
006900 LINKAGE SECTION.                                                 CLV00690
007000 01  CLSVALID-PARMS.                                              CLV00700
007100     05  CV-CLASS-RAW              PIC X(4).                      CLV00710
007200     05  CV-CLASS-NORMAL           PIC X(1).                      CLV00720
007300     05  CV-VALID-SW               PIC X(1).                      CLV00730
007400     05  CV-CLASS-INDEX            PIC 9(2)  COMP.                CLV00740
007500*                                                                 CLV00750
007600 PROCEDURE DIVISION USING CLSVALID-PARMS.                         CLV00760
007700***************************************************************** CLV00770
007800 000-MAIN-LINE.                                                   CLV00780
007850     ADD 1 TO WS-TOTAL-SCANNED.                                   CLV00785
007900     MOVE SPACE TO CV-CLASS-NORMAL.                               CLV00790
008000     MOVE 'N'   TO CV-VALID-SW.                                   CLV00800
008100     MOVE 0     TO CV-CLASS-INDEX.                                CLV00810
008200     INSPECT CV-CLASS-RAW                                         CLV00820
008300        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                   CLV00830
008400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                  CLV00840
008500     PERFORM 100-TRIM-LEADING-BLANKS THRU 100-EXIT.                CLV00850
008600     IF CV-CLASS-NORMAL NOT = SPACE                               CLV00860
008700         PERFORM 200-LOOKUP-CLASS THRU 200-EXIT                   CLV00870
008800     END-IF.                                                      CLV00880
008900     IF CV-VALID-SW NOT = 'Y'                                     CLV00890
009000         PERFORM 290-TRACE-BAD-CLASS THRU 290-EXIT                CLV00900
009100     END-IF.                                                      CLV00910
009200     GOBACK.                                                      CLV00920
009300*                                                                 CLV00930
009400 100-TRIM-LEADING-BLANKS.                                         CLV00940
009500     MOVE 'N' TO WS-FOUND-SW.                                     CLV00950
009600     PERFORM 110-TEST-ONE-CHAR THRU 110-EXIT                      CLV00960
009700        VARYING WS-SCAN-IDX FROM 1 BY 1                           CLV00970
009800           UNTIL WS-SCAN-IDX > 4 OR WS-CHAR-FOUND.                CLV00980
009900 100-EXIT.                                                        CLV00990
010000     EXIT.                                                        CLV01000
010100*                                                                 CLV01010
010200 110-TEST-ONE-CHAR.                                               CLV01020
010300     IF CV-CLASS-RAW(WS-SCAN-IDX:1) NOT = SPACE                   CLV01030
010400         MOVE CV-CLASS-RAW(WS-SCAN-IDX:1) TO CV-CLASS-NORMAL      CLV01040
010500         MOVE 'Y' TO WS-FOUND-SW                                  CLV01050
010600     END-IF.                                                      CLV01060
010700 110-EXIT.                                                        CLV01070
010800     EXIT.                                                        CLV01080
010900*                                                                 CLV01090
011000 200-LOOKUP-CLASS.                                                CLV01100
011100     SET CV-CLASS-IDX TO 1.                                       CLV01110
011200     SET WS-LOOKUP-IDX TO 1.                                      CLV01120
011300     PERFORM 210-TEST-ONE-ENTRY THRU 210-EXIT                     CLV01130
011400        VARYING WS-LOOKUP-IDX FROM 1 BY 1                         CLV01140
011500           UNTIL WS-LOOKUP-IDX > 7 OR CV-VALID-SW = 'Y'.          CLV01150
011600 200-EXIT.                                                        CLV01160
011700     EXIT.                                                        CLV01170
011800*                                                                 CLV01180
011900 210-TEST-ONE-ENTRY.                                              CLV01190
012000     SET CV-CLASS-IDX TO WS-LOOKUP-IDX.                           CLV01200
012100     IF CV-CAR-CLASS-ENTRY(CV-CLASS-IDX) = CV-CLASS-NORMAL        CLV01210
012200         MOVE 'Y'        TO CV-VALID-SW                           CLV01220
012300         MOVE WS-LOOKUP-IDX TO CV-CLASS-INDEX                     CLV01230
012400     END-IF.                                                      CLV01240
012500 210-EXIT.                                                        CLV01250
012600     EXIT.                                                        CLV01260
012700*                                                                 CLV01270
012800*    290-TRACE-BAD-CLASS - A REQUEST CAME THROUGH WITH A CODE      CLV01280
012900*    THAT DID NOT TRIM TO ANYTHING OR DID NOT MATCH ANY OF THE     CLV01290
013000*    SEVEN TABLE ENTRIES.  DUMP THE RAW BYTES AND HOW FAR THE      CLV01300
013100*    LOOKUP GOT SO THE COUNTER CLERK'S LOG SHOWS WHAT WAS KEYED.  CLV01310
013200 290-TRACE-BAD-CLASS.                                              CLV01320
013300     MOVE CV-CLASS-RAW TO WS-REJECT-TRACE-RAW.                     CLV01330
013350     MOVE WS-TOTAL-SCANNED TO WS-SCAN-TOTAL-PACKED.                 CLV01335
013400     DISPLAY 'CLSVALID - REJECTED CLASS CODE'.                     CLV01340
013500     DISPLAY 'RAW BYTES       - ' WS-REJECT-TRACE-CHAR(1) ' '       CLV01350
013600         WS-REJECT-TRACE-CHAR(2) ' ' WS-REJECT-TRACE-CHAR(3) ' '    CLV01360
013700         WS-REJECT-TRACE-CHAR(4).                                  CLV01370
013800     DISPLAY 'TABLE ENTRIES SCANNED - ' WS-LOOKUP-IDX-DISPLAY.      CLV01380
013850     DISPLAY 'LIFETIME REQUESTS SCANNED - ' WS-SCAN-TOTAL-DISPLAY.  CLV01385
013900 290-EXIT.                                                         CLV01390
014000     EXIT.                                                        CLV01400
014100*                                                                 CLV01410
014200     END PROGRAM CLSVALID.                                        CLV01420
