000100****************************************************************  INV00010
000200* LICENSED MATERIALS - PROPERTY OF FLEET SYSTEMS GROUP            INV00020
000300* ALL RIGHTS RESERVED                                             INV00030
000400****************************************************************  INV00040
000500 IDENTIFICATION DIVISION.                                         INV00050
000600 PROGRAM-ID. INITAVL.                                             INV00060
000700 AUTHOR. R KOTOWSKI.                                              INV00070
000800 INSTALLATION. FLEET SYSTEMS GROUP.                               INV00080
000900 DATE-WRITTEN. 01/30/95.                                          INV00090
001000 DATE-COMPILED.                                                   INV00100
001100 SECURITY. NON-CONFIDENTIAL.                                      INV00110
001200****************************************************************  INV00120
001300*    INITAVL - AVAILABILITY-COUNTER NIGHTLY RECOMPUTE             INV00130
001400*                                                                 INV00140
001500*    FOR EACH OF THE SEVEN CAR CLASSES (SEE CLSTABLE) -           INV00150
001600*      1. COUNTS THE CLASS'S FLEET SIZE OUT OF CAR-CLASS-FLEET'S  INV00160
001700*         FLEET-COUNT FIELD.                                      INV00170
001800*      2. UNCONDITIONALLY REWRITES (OR WRITES, IF THE DAY'S       INV00180
001900*         RECORD DOES NOT EXIST YET) THE AVAILABILITY-COUNTER     INV00190
002000*         RECORD FOR EACH OF THE NEXT 30 DAYS, TODAY THROUGH      INV00200
002100*         TODAY+29, SETTING AVAIL-COUNT BACK TO THE FULL FLEET    INV00210
002200*         SIZE.                                                   INV00220
002300*    THIS IS A FULL RESET, NOT AN INCREMENTAL ADJUSTMENT - IT IS  INV00230
002400*    MEANT TO RUN ONCE AT DATABASE INITIALIZATION (OR AFTER A     INV00240
002500*    FLEET CHANGE) AND DELIBERATELY DOES NOT LOOK AT WHAT WAS     INV00250
002600*    THERE BEFORE.  DO NOT SCHEDULE THIS AS A ROUTINE NIGHTLY     INV00260
002700*    JOB ONCE THE FLEET IS LIVE - IT WILL WIPE OUT ANY DAY'S      INV00270
002800*    COUNT THAT HAS ALREADY BEEN DECREMENTED BY RESERVATIONS.     INV00280
002900*                                                                 INV00290
003000*    CHANGE LOG -                                                 INV00300
003100*    --------------------------------------------------------    INV00310
003200*    01/30/95  RKT  RT-0011  INITIAL RELEASE.                     INV00320
003300*    05/22/96  WDS  RT-0031  210 TARGET (7 CLASSES X 30 DAYS)     INV00330
003400*                            CONFIRMED AND HARD-CODED INTO THE    INV00340
003500*                            CONTROL-TOTAL CHECK AT 800 - A SHORT INV00350
003600*                            FLEETFILE HAD BEEN SILENTLY LEAVING  INV00360
003700*                            DAYS UNINITIALIZED.                  INV00370
003800*    11/03/98  PLC  RT-0052  Y2K - DATEUTL CARRIES THE WINDOW     INV00380
003900*                            ARITHMETIC, ALREADY VERIFIED 4-      INV00390
004000*                            DIGIT-YEAR.  NO CODE CHANGE HERE.    INV00400
004100*    01/22/99  PLC  RT-0052  Y2K SIGN-OFF.                        INV00410
004200*    06/05/01  JRH  RT-0061  CAR-CLASS-FLEET AND AVAILABILITY-    INV00420
004300*                            COUNTER MOVED TO INDEXED ACCESS.     INV00430
004400*    07/14/01  JRH  RT-0067  PULLED THE LOOP COUNTERS OUT TO      INV00440
004500*                            77-LEVELS, ADDED A HORIZON CONSTANT  INV00450
004600*                            AT 77, AND SPLIT 100/110/120 INTO    INV00460
004700*                            PROPER PERFORM...THRU RANGES SO A    INV00470
004800*                            SHORT FLEET RECORD FALLS OUT THROUGH INV00480
004900*                            110 WITHOUT TOUCHING THE DAY LOOP.   INV00490
005000*    DROPPED THE UNUSED SPECIAL-NAMES PARAGRAPH - NO PRINT FILE    INV00491
005050*    OR UPSI SWITCH IN THIS PROGRAM EVER REFERENCED IT.            INV00492
005060*    07/15/01  JRH  RT-0069  RESTORED SPECIAL-NAMES PER SHOP DP    INV00493
005070*    STANDARDS - REQUIRED IN EVERY DELIVERED MODULE WHETHER        INV00494
005080*    USED OR NOT.                                                 INV00495
005100****************************************************************  INV00510
005200 ENVIRONMENT DIVISION.                                            INV00520
005300 CONFIGURATION SECTION.                                           INV00530
005400 SOURCE-COMPUTER. IBM-370.                                        INV00540
005500 OBJECT-COMPUTER. IBM-370.                                        INV00550
005550 SPECIAL-NAMES.                                                   INV00555
005560     C01 IS TOP-OF-FORM                                           INV00556
005570     UPSI-0 ON STATUS IS UPSI-0-ON.                                INV00557
005600 INPUT-OUTPUT SECTION.                                            INV00560
005700 FILE-CONTROL.                                                    INV00570
005800     SELECT CAR-CLASS-FLEET-FILE ASSIGN TO FLEETFILE              INV00580
005900            ORGANIZATION IS INDEXED                               INV00590
006000            ACCESS MODE  IS DYNAMIC                               INV00600
006100            RECORD KEY   IS FLET-CAR-CLASS                        INV00610
006200            FILE STATUS  IS WS-FLEETFILE-STATUS.                 INV00620
006300                                                                  INV00630
006400     SELECT AVAIL-COUNTER-FILE   ASSIGN TO AVLCFILE               INV00640
006500            ORGANIZATION IS INDEXED                               INV00650
006600            ACCESS MODE  IS DYNAMIC                               INV00660
006700            RECORD KEY   IS AVLC-AVLC-KEY                         INV00670
006800            FILE STATUS  IS WS-AVLCFILE-STATUS.                  INV00680
006900****************************************************************  INV00690
007000 DATA DIVISION.                                                   INV00700
007100 FILE SECTION.                                                    INV00710
007200*                                                                 INV00720
007300 FD  CAR-CLASS-FLEET-FILE                                         INV00730
007400     RECORDING MODE IS F.                                        INV00740
007500 COPY CARFLEET REPLACING ==:TAG:== BY ==FLET==.                   INV00750
007600*                                                                 INV00760
007700 FD  AVAIL-COUNTER-FILE                                           INV00770
007800     RECORDING MODE IS F.                                        INV00780
007900 COPY AVAILCTR REPLACING ==:TAG:== BY ==AVLC==.                   INV00790
008000****************************************************************  INV00800
008100 WORKING-STORAGE SECTION.                                         INV00810
008200*                                                                 INV00820
008300 77  WS-CURRENT-FLEET-SIZE     PIC 9(5)  COMP  VALUE ZERO.        INV00830
008400 77  WS-DAY-OFFSET             PIC S9(3) COMP  VALUE ZERO.        INV00840
008500 77  WS-RECOMPUTE-HORIZON      PIC S9(3) COMP  VALUE +29.         INV00850
008600*                                                                 INV00860
008700 01  WS-TODAY-CCYYMMDD             PIC 9(8)  VALUE ZERO.         INV00870
008800 01  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.                    INV00880
008900     05  WS-TODAY-CCYY             PIC 9(4).                     INV00890
009000     05  WS-TODAY-MM               PIC 9(2).                     INV00900
009100     05  WS-TODAY-DD               PIC 9(2).                     INV00910
009200*                                                                 INV00920
009300 01  WS-RUN-TIME.                                                INV00930
009400     05  WS-RUN-HH                 PIC 9(2).                     INV00940
009500     05  WS-RUN-MIN                PIC 9(2).                     INV00950
009600     05  WS-RUN-SS                 PIC 9(2).                     INV00960
009700     05  WS-RUN-HUND               PIC 9(2).                     INV00970
009800 01  WS-RUN-TIME-X REDEFINES WS-RUN-TIME PIC 9(8).                INV00980
009900*                                                                 INV00990
010000 01  WS-WORK-DATE-PACKED           PIC 9(8)  COMP  VALUE ZERO.   INV01000
010100 01  WS-WORK-DATE-DISPLAY REDEFINES WS-WORK-DATE-PACKED           INV01010
010200                              PIC 9(8).                          INV01020
010300*                                                                 INV01030
010400 01  WS-FILE-STATUSES.                                            INV01040
010500     05  WS-FLEETFILE-STATUS       PIC X(2)  VALUE SPACES.       INV01050
010600     05  WS-AVLCFILE-STATUS        PIC X(2)  VALUE SPACES.       INV01060
010700*                                                                 INV01070
010800 01  WS-SWITCHES.                                                 INV01080
010900     05  WS-FLEET-FOUND-SW         PIC X(1)  VALUE 'N'.          INV01090
011000         88  WS-FLEET-WAS-FOUND               VALUE 'Y'.         INV01100
011100     05  WS-AVLC-FOUND-SW          PIC X(1)  VALUE 'N'.          INV01110
011200         88  WS-AVLC-WAS-FOUND                VALUE 'Y'.         INV01120
011300*                                                                 INV01130
011400 01  WS-CONTROL-TOTALS.                                           INV01140
011500     05  NUM-CLASSES-DONE          PIC S9(3) COMP  VALUE ZERO.   INV01150
011600     05  NUM-COUNTERS-WRITTEN      PIC S9(7) COMP  VALUE ZERO.   INV01160
011700     05  NUM-COUNTERS-REWRITTEN    PIC S9(7) COMP  VALUE ZERO.   INV01170
011800*                                                                 INV01180
011900 COPY CLSTABLE REPLACING ==:TAG:== BY ==WS-SCN==.                 INV01190
012000*                                                                 INV01200
012100 01  DATEUTL-PARMS.                                               INV01210
012200     05  DU-FUNCTION               PIC X(8).                     INV01220
012300     05  DU-DATE-1                 PIC 9(8).                     INV01230
012400     05  DU-N-DAYS                 PIC S9(5) COMP.               INV01240
012500     05  DU-DATE-2                 PIC 9(8).                     INV01250
012600     05  DU-DAY-COUNT              PIC S9(7) COMP.               INV01260
012700     05  DU-RETURN-CODE            PIC 9(2).                     INV01270
012800*                                                                 INV01280
012900 LINKAGE SECTION.                                                 INV01290
013000*    NONE - INITAVL IS THE TOP OF ITS JOB STEP.                  INV01300
013100****************************************************************  INV01310
013200 PROCEDURE DIVISION.                                              INV01320
013300****************************************************************  INV01330
013400 000-MAIN-LINE.                                                   INV01340
013500     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                 INV01350
013600     ACCEPT WS-RUN-TIME FROM TIME.                                INV01360
013700     DISPLAY 'INITAVL STARTED - TODAY = ' WS-TODAY-CCYYMMDD       INV01370
013800             ' AT ' WS-RUN-TIME-X.                                INV01380
013900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        INV01390
014000     PERFORM 100-PROCESS-ONE-CLASS THRU 100-EXIT                  INV01400
014100        VARYING WS-SCN-CLASS-IDX FROM 1 BY 1                      INV01410
014200           UNTIL WS-SCN-CLASS-IDX > 7.                            INV01420
014300     PERFORM 800-REPORT-CONTROL-TOTAL THRU 800-EXIT.              INV01430
014400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       INV01440
014500     GOBACK.                                                      INV01450
014600*                                                                 INV01460
014700 100-PROCESS-ONE-CLASS.                                           INV01470
014800     PERFORM 110-COUNT-FLEET-SIZE THRU 110-EXIT.                  INV01480
014900     MOVE WS-TODAY-CCYYMMDD TO WS-WORK-DATE-PACKED.               INV01490
015000     PERFORM 120-REWRITE-ONE-DAY THRU 120-EXIT                    INV01500
015100        VARYING WS-DAY-OFFSET FROM 0 BY 1                        INV01510
015200           UNTIL WS-DAY-OFFSET > WS-RECOMPUTE-HORIZON.            INV01520
015300     ADD 1 TO NUM-CLASSES-DONE.                                   INV01530
015400 100-EXIT.                                                        INV01540
015500     EXIT.                                                        INV01550
015600*                                                                 INV01560
015700*    110-COUNT-FLEET-SIZE - A CLASS WITH NO CAR-CLASS-FLEET       INV01570
015800*    RECORD YET IS TREATED AS A ZERO-SIZE FLEET AND CONTROL       INV01580
015900*    DROPS STRAIGHT TO 110-EXIT - THE DAY LOOP AT 120 STILL RUNS  INV01590
016000*    SO EVERY EXPECTED COUNTER RECORD GETS WRITTEN AT ZERO.       INV01600
016100 110-COUNT-FLEET-SIZE.                                             INV01610
016200     MOVE WS-SCN-CAR-CLASS-ENTRY(WS-SCN-CLASS-IDX)                INV01620
016300                              TO FLET-CAR-CLASS.                  INV01630
016400     MOVE 'N' TO WS-FLEET-FOUND-SW.                               INV01640
016500     READ CAR-CLASS-FLEET-FILE                                    INV01650
016600        INVALID KEY CONTINUE                                     INV01660
016700        NOT INVALID KEY MOVE 'Y' TO WS-FLEET-FOUND-SW.            INV01670
016800     IF NOT WS-FLEET-WAS-FOUND                                    INV01680
016900         MOVE ZERO TO WS-CURRENT-FLEET-SIZE                      INV01690
017000         GO TO 110-EXIT                                           INV01700
017100     END-IF.                                                      INV01710
017200     MOVE FLET-FLEET-COUNT TO WS-CURRENT-FLEET-SIZE.              INV01720
017300 110-EXIT.                                                        INV01730
017400     EXIT.                                                        INV01740
017500*                                                                 INV01750
017600 120-REWRITE-ONE-DAY.                                             INV01760
017700     MOVE WS-WORK-DATE-DISPLAY TO AVLC-AVAIL-DATE.                INV01770
017800     MOVE WS-SCN-CAR-CLASS-ENTRY(WS-SCN-CLASS-IDX)                INV01780
017900                              TO AVLC-CAR-CLASS.                  INV01790
018000     MOVE 'N' TO WS-AVLC-FOUND-SW.                                INV01800
018100     READ AVAIL-COUNTER-FILE                                      INV01810
018200        INVALID KEY CONTINUE                                     INV01820
018300        NOT INVALID KEY MOVE 'Y' TO WS-AVLC-FOUND-SW.             INV01830
018400     MOVE WS-CURRENT-FLEET-SIZE TO AVLC-AVAIL-COUNT.              INV01840
018500     MOVE WS-TODAY-CCYYMMDD     TO AVLC-LAST-UPDATE-DATE.         INV01850
018600     MOVE WS-RUN-TIME-X(1:6)    TO AVLC-LAST-UPDATE-TIME.         INV01860
018700     MOVE 'INITAVL' TO AVLC-LAST-UPDATE-PGM.                      INV01870
018800     IF WS-AVLC-WAS-FOUND                                        INV01880
018900         REWRITE AVLC-AVAILABILITY-COUNTER-REC                    INV01890
019000         ADD 1 TO NUM-COUNTERS-REWRITTEN                        INV01900
019100     ELSE                                                         INV01910
019200         WRITE AVLC-AVAILABILITY-COUNTER-REC                      INV01920
019300         ADD 1 TO NUM-COUNTERS-WRITTEN                           INV01930
019400     END-IF.                                                      INV01940
019500     IF WS-DAY-OFFSET >= WS-RECOMPUTE-HORIZON                     INV01950
019600         GO TO 120-EXIT                                           INV01960
019700     END-IF.                                                      INV01970
019800     MOVE 'ADDDAYS ' TO DU-FUNCTION.                              INV01980
019900     MOVE WS-WORK-DATE-DISPLAY TO DU-DATE-1.                      INV01990
020000     MOVE +1 TO DU-N-DAYS.                                        INV02000
020100     CALL 'DATEUTL' USING DATEUTL-PARMS.                          INV02010
020200     MOVE DU-DATE-2 TO WS-WORK-DATE-PACKED.                       INV02020
020300 120-EXIT.                                                        INV02030
020400     EXIT.                                                        INV02040
020500*                                                                 INV02050
020600 700-OPEN-FILES.                                                  INV02060
020700     OPEN INPUT CAR-CLASS-FLEET-FILE                              INV02070
020800          I-O   AVAIL-COUNTER-FILE.                               INV02080
020900 700-EXIT.                                                        INV02090
021000     EXIT.                                                        INV02100
021100*                                                                 INV02110
021200 790-CLOSE-FILES.                                                 INV02120
021300     CLOSE CAR-CLASS-FLEET-FILE                                   INV02130
021400           AVAIL-COUNTER-FILE.                                    INV02140
021500 790-EXIT.                                                        INV02150
021600     EXIT.                                                        INV02160
021700*                                                                 INV02170
021800 800-REPORT-CONTROL-TOTAL.                                        INV02180
021900     DISPLAY 'INITAVL TOTALS -'.                                  INV02190
022000     DISPLAY '   CLASSES PROCESSED   : ' NUM-CLASSES-DONE.       INV02200
022100     DISPLAY '   COUNTERS WRITTEN    : ' NUM-COUNTERS-WRITTEN.   INV02210
022200     DISPLAY '   COUNTERS REWRITTEN  : ' NUM-COUNTERS-REWRITTEN. INV02220
022300     COMPUTE NUM-COUNTERS-WRITTEN =                              INV02230
022400         NUM-COUNTERS-WRITTEN + NUM-COUNTERS-REWRITTEN.          INV02240
022500     DISPLAY '   TOTAL COUNTER RECORDS: ' NUM-COUNTERS-WRITTEN   INV02250
022600             ' (EXPECTED 210)'.                                  INV02260
022700     DISPLAY 'INITAVL ENDED.'.                                    INV02270
022800 800-EXIT.                                                        INV02280
022900     EXIT.                                                        INV02290
