000100******************************************************************CLST001
000200*    CLSTABLE  -  FIXED, ORDERED CAR-CLASS LIST                   CLST001
000300*                                                                 CLST001
000400*    THE SEVEN CLASSES WE RENT, IN UPGRADE ORDER.  A CLASS CAN    CLST001
000500*    ONLY BE UPGRADED TO A CLASS LATER IN THIS LIST - NEVER       CLST001
000600*    EARLIER.  ENTRY SUBSCRIPT DOUBLES AS THE CLASS'S PRECEDENCE  CLST001
000700*    POSITION, SO THE UPGRADE SEARCH IN ASGNCAR IS JUST "VARYING  CLST001
000800*    FROM THE REQUESTED POSITION THRU 7".                        CLST001
000900*                                                                 CLST001
001000*    SAME MEMBER COPIED INTO CLSVALID (VALIDATION), ASGNCAR       CLST001
001100*    (UPGRADE SEARCH) AND INITAVL (NIGHTLY RECOMPUTE DRIVES THE   CLST001
001200*    SAME SEVEN CLASSES).                                        CLST001
001300*                                                                 CLST001
001400*    CAR-CLASS-DESC-LIST IS THE MATCHING HUMAN-READABLE NAME FOR  CLST001
001500*    EACH ENTRY ABOVE, SAME SUBSCRIPT - ADDED FOR THE ASSIGNMENT  CLST001
001600*    DETAIL LINE AND ANY FUTURE REPORT THAT SHOULD NOT PRINT A    CLST001
001700*    BARE ONE-BYTE CLASS CODE TO THE COUNTER CLERK.               CLST001
001800*                                                                 CLST001
001900*    11/14/94  RKT  INITIAL RELEASE - RENTAL TRACKING PROJECT     CLST001
002000*    07/14/01  JRH  RT-0066  ADDED CAR-CLASS-DESC-LIST PER DP     CLST001
002100*                            STANDARDS REVIEW.                    CLST001
002200******************************************************************CLST001
002300 01  :TAG:-CAR-CLASS-LIST-X.                                      CLST001
002400     05  FILLER                       PIC X(7)  VALUE 'ABCDEFS'.  CLST001
002500 01  :TAG:-CAR-CLASS-LIST REDEFINES :TAG:-CAR-CLASS-LIST-X.       CLST001
002600     05  :TAG:-CAR-CLASS-ENTRY        PIC X(1)  OCCURS 7 TIMES    CLST001
002700                                      INDEXED BY :TAG:-CLASS-IDX. CLST001
002800 01  :TAG:-CAR-CLASS-DESC-LIST-X.                                 CLST001
002900     05  FILLER                       PIC X(84) VALUE             CLST001
003000         'ECONOMY     COMPACT     MIDSIZE     FULLSIZE    PREMIUM     '  CLST001
003100         'LUXURY      SUV         '.                               CLST001
003200 01  :TAG:-CAR-CLASS-DESC-LIST REDEFINES                          CLST001
003300                         :TAG:-CAR-CLASS-DESC-LIST-X.             CLST001
003400     05  :TAG:-CAR-CLASS-DESC-ENTRY   PIC X(12) OCCURS 7 TIMES.   CLST001
