000100******************************************************************RENT001
000200*    RENTLOG  -  RENTAL-LOG RECORD LAYOUT                         RENT001
000300*                                                                 RENT001
000400*    ONE RECORD PER OPEN RESERVATION.  KEYED BY DATE-FROM +       RENT001
000500*    RENTER-ID (THE DAY A CAR IS DUE OUT, PLUS WHO IT IS DUE      RENT001
000600*    OUT TO) SO THE DAILY ASSIGNMENT RUN CAN PULL ONE CLIENT'S    RENT001
000700*    WORK FOR ONE DAY WITH A SINGLE START/READ.                   RENT001
000800*                                                                 RENT001
000900*    INSTANTIATED TWICE PER PROGRAM THAT NEEDS IT - ONCE AS THE   RENT001
001000*    FD RECORD (TAG = RENT) AND, WHERE A PROGRAM HAS TO BUILD A   RENT001
001100*    NEW RECORD BEFORE IT CAN WRITE ONE, AGAIN AS A WORKING-      RENT001
001200*    STORAGE SCRATCH COPY (TAG = WS-RENT).                        RENT001
001300*                                                                 RENT001
001400*    RENT-STATUS LETS DELRESV MARK A RECORD CANCELLED IN PLACE    RENT001
001500*    A STEP AHEAD OF THE ACTUAL DELETE, FOR RESTART RECOVERY.     RENT001
001600*    RENT-UPGRADE-TRACE IS A RESERVED PER-CLASS FLAG ROW SHOWING  RENT001
001700*    WHICH CLASSES THE ASSIGNMENT RUN TRIED BEFORE IT SUCCEEDED   RENT001
001800*    OR GAVE UP - NOT POPULATED BY ANY PROGRAM YET.               RENT001
001900*                                                                 RENT001
002000*    11/14/94  RKT  INITIAL RELEASE - RENTAL TRACKING PROJECT     RENT001
002100*    07/14/01  JRH  RT-0066  WIDENED TO FULL RECORD LENGTH PER    RENT001
002200*                            DP STANDARDS REVIEW - ADDED STATUS,  RENT001
002300*                            CREATED-STAMP AUDIT AND A SEVEN-     RENT001
002400*                            ENTRY UPGRADE-TRACE ROW.             RENT001
002500******************************************************************RENT001
002600 01  :TAG:-RENTAL-LOG-REC.                                        RENT001
002700     05  :TAG:-RENT-KEY.                                          RENT001
002800         10  :TAG:-DATE-FROM          PIC 9(8).                   RENT001
002900         10  :TAG:-RENTER-ID          PIC X(36).                  RENT001
003000     05  :TAG:-RENTAL-ID              PIC X(36).                  RENT001
003100     05  :TAG:-DATE-TO                PIC 9(8).                   RENT001
003200     05  :TAG:-CAR-CLASS              PIC X(1).                   RENT001
003300     05  :TAG:-RENT-STATUS            PIC X(1)  VALUE 'O'.        RENT001
003400         88  :TAG:-RENT-OPEN                    VALUE 'O'.        RENT001
003500         88  :TAG:-RENT-CANCELLED               VALUE 'X'.        RENT001
003600     05  :TAG:-RENT-AUDIT.                                        RENT001
003700         10  :TAG:-CREATED-DATE        PIC 9(8)  VALUE ZERO.      RENT001
003800         10  :TAG:-CREATED-TIME        PIC 9(6)  VALUE ZERO.      RENT001
003900         10  :TAG:-CREATED-PGM         PIC X(8)  VALUE SPACES.    RENT001
004000     05  :TAG:-RENT-UPGRADE-TRACE.                                RENT001
004100         10  :TAG:-UPGRADE-TRY-ENTRY   PIC X(1)                   RENT001
004200                                       OCCURS 7 TIMES.            RENT001
004300     05  FILLER                        PIC X(6)  VALUE SPACES.   RENT001
