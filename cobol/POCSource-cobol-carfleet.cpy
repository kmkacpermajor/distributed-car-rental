000100******************************************************************FLET001
000200*    CARFLEET  -  CAR-CLASS-FLEET RECORD LAYOUT                   FLET001
000300*                                                                 FLET001
000400*    ONE RECORD PER CAR CLASS.  CAR-ID-ENTRY IS THE LIST OF CARS  FLET001
000500*    BELONGING TO THE CLASS, IN THE ORDER THEY WERE LOADED FROM   FLET001
000600*    CAR-MASTER - THE UPGRADE SEARCH IN ASGNCAR WALKS THIS LIST   FLET001
000700*    IN STORED ORDER, NOT SORTED ORDER.  FLEET-COUNT IS HOW MANY  FLET001
000800*    OF THE 300 SLOTS ARE ACTUALLY IN USE.  KEYED BY CAR-CLASS.   FLET001
000900*                                                                 FLET001
001000*    FLEET-AUDIT IS THE STAMP FROM THE LAST PROGRAM TO RECOMPUTE  FLET001
001100*    FLEET-COUNT - CURRENTLY ONLY INITAVL, BUT KEPT GENERAL SO    FLET001
001200*    A FUTURE FLEET-ADD/FLEET-RETIRE PROGRAM CAN STAMP IT TOO.    FLET001
001300*                                                                 FLET001
001400*    11/14/94  RKT  INITIAL RELEASE - RENTAL TRACKING PROJECT     FLET001
001500*    07/14/01  JRH  RT-0066  WIDENED TO FULL RECORD LENGTH PER    FLET001
001600*                            DP STANDARDS REVIEW - ADDED RECOMPUTEFLET001
001700*                            AUDIT STAMP AND RESERVED BYTES.      FLET001
001800******************************************************************FLET001
001900 01  :TAG:-CAR-CLASS-FLEET-REC.                                   FLET001
002000     05  :TAG:-CAR-CLASS              PIC X(1).                  FLET001
002100     05  :TAG:-FLEET-COUNT            PIC 9(5)  COMP.            FLET001
002200     05  :TAG:-FLEET-AUDIT.                                       FLET001
002300         10  :TAG:-LAST-RECOMPUTE-DATE PIC 9(8) VALUE ZERO.       FLET001
002400         10  :TAG:-LAST-RECOMPUTE-TIME PIC 9(6) VALUE ZERO.       FLET001
002500         10  :TAG:-LAST-RECOMPUTE-PGM  PIC X(8) VALUE SPACES.     FLET001
002600     05  :TAG:-CAR-ID-LIST.                                      FLET001
002700         10  :TAG:-CAR-ID-ENTRY       PIC 9(9)                   FLET001
002800                                      OCCURS 300 TIMES           FLET001
002900                                      INDEXED BY :TAG:-FLEET-IDX.FLET001
003000     05  :TAG:-FLEET-RESERVED         PIC X(6)   VALUE SPACES.    FLET001
003100     05  FILLER                       PIC X(9)   VALUE SPACES.   FLET001
