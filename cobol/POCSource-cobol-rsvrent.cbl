000100****************************************************************  RSV00010
000200* LICENSED MATERIALS - PROPERTY OF FLEET SYSTEMS GROUP            RSV00020
000300* ALL RIGHTS RESERVED                                             RSV00030
000400****************************************************************  RSV00040
000500 IDENTIFICATION DIVISION.                                         RSV00050
000600 PROGRAM-ID. RSVRENT.                                             RSV00060
000700 AUTHOR. R KOTOWSKI.                                               RSV00070
000800 INSTALLATION. FLEET SYSTEMS GROUP.                                RSV00080
000900 DATE-WRITTEN. 11/14/94.                                           RSV00090
001000 DATE-COMPILED.                                                   RSV00100
001100 SECURITY. NON-CONFIDENTIAL.                                      RSV00110
001200****************************************************************  RSV00120
001300*    RSVRENT - DAILY RESERVATION-REQUEST PROCESSOR                RSV00130
001400*                                                                 RSV00140
001500*    READS THE DAY'S RESERVATION-REQUEST FILE (ONE RECORD PER     RSV00150
001600*    REQUESTED STAY) AND FOR EACH ONE -                           RSV00160
001700*      1. VALIDATES THE CAR-CLASS CODE (CALLS CLSVALID).          RSV00170
001800*      2. VALIDATES THE STAY WINDOW - RETURN DATE AFTER START     RSV00180
001900*         DATE, BOTH DATES WITHIN 30 DAYS OF TODAY (CALLS         RSV00190
002000*         DATEUTL).                                               RSV00200
002100*      3. CHECKS AVAILABILITY FOR THE REQUESTED CLASS ON EVERY    RSV00210
002200*         DAY OF THE STAY - FIRST PASS ONLY, NOTHING IS WRITTEN   RSV00220
002300*         UNTIL ALL DAYS CLEAR.                                   RSV00230
002400*      4. WRITES ONE RENTAL-LOG RECORD AND DECREMENTS THE         RSV00240
002500*         AVAILABILITY COUNTER FOR EVERY DAY OF THE STAY -        RSV00250
002600*         SECOND PASS, ONLY REACHED IF STEP 3 CLEARED EVERY DAY.  RSV00260
002700*    A REQUEST THAT FAILS ANY CHECK IS REJECTED ON ITS OWN - IT   RSV00270
002800*    DOES NOT ABORT THE REST OF THE RUN, AND NO PARTIAL WRITES    RSV00280
002900*    ARE EVER LEFT BEHIND FOR A REJECTED REQUEST.                 RSV00290
003000*                                                                 RSV00300
003100*    CHANGE LOG -                                                 RSV00310
003200*    --------------------------------------------------------    RSV00320
003300*    11/14/94  RKT  RT-0003  INITIAL RELEASE.                     RSV00330
003400*    04/02/95  RKT  RT-0016  SPLIT AVAILABILITY CHECK FROM THE    RSV00340
003500*                            DECREMENT INTO TWO SEPARATE PASSES - RSV00350
003600*                            A SHORT STAY THAT FAILED ON ITS      RSV00360
003700*                            LAST DAY WAS LEAVING EARLIER DAYS    RSV00370
003800*                            DECREMENTED.                        RSV00380
003900*    09/30/96  WDS  RT-0040  RENTAL-ID NOW INCLUDES THE RUN'S     RSV00390
004000*                            TIME-OF-DAY, NOT JUST THE SEQUENCE   RSV00400
004100*                            NUMBER - TWO RUNS ON THE SAME DAY    RSV00410
004200*                            WERE COLLIDING AFTER AN OPERATOR     RSV00420
004300*                            RESTART RESET THE SEQUENCE COUNTER.  RSV00430
004400*    11/03/98  PLC  RT-0052  Y2K - WS-TODAY-CCYYMMDD PULLED FROM  RSV00440
004500*                            "ACCEPT FROM DATE YYYYMMDD", NOT     RSV00450
004600*                            THE 2-DIGIT-YEAR FORM.  ALL DATE     RSV00460
004700*                            COMPARES ALREADY 4-DIGIT-YEAR.       RSV00470
004800*    01/22/99  PLC  RT-0052  Y2K SIGN-OFF.                        RSV00480
004900*    06/05/01  JRH  RT-0061  SWITCHED THE RENTAL-LOG AND          RSV00490
005000*                            AVAILABILITY-COUNTER FILES FROM A    RSV00500
005100*                            FLAT RESEQUENCE-AND-REWRITE TO       RSV00510
005200*                            INDEXED ACCESS - THE RESEQUENCE      RSV00520
005300*                            STEP WAS THE LONG POLE IN THE        RSV00530
005400*                            NIGHTLY WINDOW.                      RSV00540
005450*    07/14/01  JRH  RT-0067  RENTAL-SEQ COUNTER MOVED TO A        RSV00541
005460*                            77-LEVEL ENTRY PAIR.  DROPPED THE    RSV00542
005470*                            UNUSED SPECIAL-NAMES PARAGRAPH - NO  RSV00543
005480*                            PRINT FILE OR UPSI SWITCH IN THIS    RSV00544
005490*                            PROGRAM EVER REFERENCED IT.          RSV00545
005491*    07/15/01  JRH  RT-0068  A RESERVATION REQUEST THAT CANNOT BE RSV00546
005492*                            CONFIRMED WAS KEYING THE AVAILABLE-  RSV00547
005493*                            ABILITY COUNTER OFF THE RAW CLASS    RSV00548
005494*                            CODE INSTEAD OF CLSVALID'S NORMAL-   RSV00549
005495*                            IZED ONE - A LOWER-CASE REQUEST      RSV00550
005496*                            COULD FALSELY SHOW NO AVAILABILITY.  RSV00551
005497*                            BOTH THE CHECK AND THE DECREMENT     RSV00552
005498*                            PASS NOW KEY OFF CV-CLASS-NORMAL.    RSV00553
005499*    07/15/01  JRH  RT-0069  RESTORED SPECIAL-NAMES PER SHOP DP   RSV00554
005500*                            STANDARDS - REQUIRED IN EVERY        RSV00555
005501*                            DELIVERED MODULE WHETHER USED OR     RSV00556
005502*                            NOT.  ALSO PUT THE NUMBERED          RSV00557
005503*                            PERFORM...THRU/GO TO CONTROL STYLE   RSV00558
005504*                            IN PLACE THROUGHOUT THIS PROGRAM -   RSV00559
005505*                            IT WAS STILL RUNNING BARE PERFORMS  RSV00560
005506*                            LIKE DELRESV.                        RSV00561
005600****************************************************************  RSV00550
005700 ENVIRONMENT DIVISION.                                            RSV00560
005800 CONFIGURATION SECTION.                                           RSV00570
005900 SOURCE-COMPUTER. IBM-370.                                        RSV00580
006000 OBJECT-COMPUTER. IBM-370.                                        RSV00590
006100 SPECIAL-NAMES.                                                   RSV00595
006150     C01 IS TOP-OF-FORM                                           RSV00596
006200     UPSI-0 ON STATUS IS UPSI-0-ON.                                RSV00597
006300 INPUT-OUTPUT SECTION.                                            RSV00630
006400 FILE-CONTROL.                                                    RSV00640
006500     SELECT RESV-REQUEST-FILE ASSIGN TO RESVREQ                   RSV00650
006600            ACCESS IS SEQUENTIAL                                  RSV00660
006700            FILE STATUS IS WS-RESVREQ-STATUS.                     RSV00670
006800                                                                  RSV00680
006900     SELECT RENTAL-LOG-FILE   ASSIGN TO RENTFILE                  RSV00690
007000            ORGANIZATION IS INDEXED                               RSV00700
007100            ACCESS MODE  IS DYNAMIC                               RSV00710
007200            RECORD KEY   IS RENT-RENT-KEY                         RSV00720
007300            FILE STATUS  IS WS-RENTFILE-STATUS.                   RSV00730
007400                                                                  RSV00740
007500     SELECT AVAIL-COUNTER-FILE ASSIGN TO AVLCFILE                 RSV00750
007600            ORGANIZATION IS INDEXED                               RSV00760
007700            ACCESS MODE  IS DYNAMIC                               RSV00770
007800            RECORD KEY   IS AVLC-AVLC-KEY                         RSV00780
007900            FILE STATUS  IS WS-AVLCFILE-STATUS.                   RSV00790
008000****************************************************************  RSV00800
008100 DATA DIVISION.                                                   RSV00810
008200 FILE SECTION.                                                    RSV00820
008300*                                                                 RSV00830
008400 FD  RESV-REQUEST-FILE                                            RSV00840
008500     RECORDING MODE IS F.                                        RSV00850
008600 01  RESV-REQUEST-REC.                                            RSV00860
008700     05  RESV-DATE-FROM            PIC 9(8).                     RSV00870
008800     05  RESV-RENTER-ID            PIC X(36).                    RSV00880
008900     05  RESV-DATE-TO              PIC 9(8).                     RSV00890
009000     05  RESV-CAR-CLASS            PIC X(4).                     RSV00900
009100     05  FILLER                    PIC X(10).                    RSV00910
009200*                                                                 RSV00920
009300 FD  RENTAL-LOG-FILE                                              RSV00930
009400     RECORDING MODE IS F.                                        RSV00940
009500 COPY RENTLOG REPLACING ==:TAG:== BY ==RENT==.                    RSV00950
009600*                                                                 RSV00960
009700 FD  AVAIL-COUNTER-FILE                                           RSV00970
009800     RECORDING MODE IS F.                                        RSV00980
009900 COPY AVAILCTR REPLACING ==:TAG:== BY ==AVLC==.                   RSV00990
010000****************************************************************  RSV01000
010100 WORKING-STORAGE SECTION.                                         RSV01010
010150 77  WS-RENTAL-SEQ-PACKED          PIC 9(6)  COMP  VALUE ZERO.   RSV01021
010160 77  WS-RENTAL-SEQ-DISPLAY REDEFINES WS-RENTAL-SEQ-PACKED         RSV01022
010170                              PIC 9(6).                          RSV01023
010200*                                                                 RSV01020
010300 01  WS-TODAY-CCYYMMDD             PIC 9(8)  VALUE ZERO.         RSV01030
010400 01  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.                    RSV01040
010500     05  WS-TODAY-CCYY             PIC 9(4).                     RSV01050
010600     05  WS-TODAY-MM               PIC 9(2).                     RSV01060
010700     05  WS-TODAY-DD               PIC 9(2).                     RSV01070
010800 01  WS-HORIZON-CCYYMMDD           PIC 9(8)  VALUE ZERO.         RSV01080
010900 01  WS-HORIZON-BRK REDEFINES WS-HORIZON-CCYYMMDD.                RSV01090
011000     05  WS-HORIZON-CCYY           PIC 9(4).                     RSV01100
011100     05  WS-HORIZON-MM             PIC 9(2).                     RSV01110
011200     05  WS-HORIZON-DD             PIC 9(2).                     RSV01120
011300 01  WS-CURRENT-TIME-OF-DAY.                                      RSV01130
011400     05  WS-TOD-HOUR               PIC 9(2).                     RSV01140
011500     05  WS-TOD-MINUTE             PIC 9(2).                     RSV01150
011600     05  WS-TOD-SECOND             PIC 9(2).                     RSV01160
011700     05  WS-TOD-HUNDREDTH          PIC 9(2).                     RSV01170
011800*                                                                 RSV01180
012200*                                                                 RSV01220
012300 01  WS-NEW-RENTAL-ID.                                            RSV01230
012400     05  FILLER                    PIC X(3)  VALUE 'RNT'.        RSV01240
012500     05  WS-RID-DATE               PIC 9(8).                     RSV01250
012600     05  WS-RID-TIME               PIC 9(6).                     RSV01260
012700     05  WS-RID-SEQ                PIC 9(6).                     RSV01270
012800     05  FILLER                    PIC X(13).                    RSV01280
012900*                                                                 RSV01290
013000 01  WS-FILE-STATUSES.                                            RSV01300
013100     05  WS-RESVREQ-STATUS         PIC X(2)  VALUE SPACES.       RSV01310
013200     05  WS-RENTFILE-STATUS        PIC X(2)  VALUE SPACES.       RSV01320
013300     05  WS-AVLCFILE-STATUS        PIC X(2)  VALUE SPACES.       RSV01330
013400*                                                                 RSV01340
013500 01  WS-SWITCHES.                                                 RSV01350
013600     05  WS-RESVREQ-EOF            PIC X(1)  VALUE 'N'.          RSV01360
013700         88  WS-RESVREQ-AT-EOF               VALUE 'Y'.          RSV01370
013800     05  WS-REQUEST-OK             PIC X(1)  VALUE 'N'.          RSV01380
013900         88  WS-REQUEST-IS-OK                VALUE 'Y'.          RSV01390
014000     05  WS-AVAIL-OK               PIC X(1)  VALUE 'N'.          RSV01400
014100         88  WS-AVAIL-IS-OK                   VALUE 'Y'.         RSV01410
014200*                                                                 RSV01420
014300 01  WS-DAY-LOOP-FIELDS.                                          RSV01430
014400     05  WS-STAY-DAY-COUNT         PIC S9(5) COMP  VALUE ZERO.   RSV01440
014500     05  WS-DAYS-REMAINING         PIC S9(5) COMP  VALUE ZERO.   RSV01450
014600     05  WS-CHECK-DATE             PIC 9(8)  VALUE ZERO.         RSV01460
014700     05  WS-CHECK-DATE-NEXT        PIC 9(8)  VALUE ZERO.         RSV01470
014800*                                                                 RSV01480
014900 01  WS-CONTROL-TOTALS.                                           RSV01490
015000     05  NUM-RESV-REQUESTS         PIC S9(7) COMP  VALUE ZERO.   RSV01500
015100     05  NUM-RESV-ACCEPTED         PIC S9(7) COMP  VALUE ZERO.   RSV01510
015200     05  NUM-RESV-REJ-WINDOW       PIC S9(7) COMP  VALUE ZERO.   RSV01520
015300     05  NUM-RESV-REJ-CLASS        PIC S9(7) COMP  VALUE ZERO.   RSV01530
015400     05  NUM-RESV-REJ-AVAIL        PIC S9(7) COMP  VALUE ZERO.   RSV01540
015500*                                                                 RSV01550
015600 01  ERR-MSG-BAD-REQUEST.                                         RSV01560
015700     05  FILLER                    PIC X(23)                     RSV01570
015800                  VALUE '*** RESV REJECTED *** '.                RSV01580
015900     05  ERR-MSG-DATA1             PIC X(50)  VALUE SPACES.      RSV01590
016000*                                                                 RSV01600
016100 COPY RENTLOG REPLACING ==:TAG:== BY ==WS-RENT==.                 RSV01610
016300*                                                                 RSV01630
016400 01  CLSVALID-PARMS.                                              RSV01640
016500     05  CV-CLASS-RAW              PIC X(4).                     RSV01650
016600     05  CV-CLASS-NORMAL           PIC X(1).                     RSV01660
016700     05  CV-VALID-SW               PIC X(1).                     RSV01670
016800     05  CV-CLASS-INDEX            PIC 9(2)  COMP.               RSV01680
016900*                                                                 RSV01690
017000 01  DATEUTL-PARMS.                                               RSV01700
017100     05  DU-FUNCTION               PIC X(8).                     RSV01710
017200     05  DU-DATE-1                 PIC 9(8).                     RSV01720
017300     05  DU-N-DAYS                 PIC S9(5) COMP.               RSV01730
017400     05  DU-DATE-2                 PIC 9(8).                     RSV01740
017500     05  DU-DAY-COUNT              PIC S9(7) COMP.               RSV01750
017600     05  DU-RETURN-CODE            PIC 9(2).                     RSV01760
017700*                                                                 RSV01770
017800 LINKAGE SECTION.                                                 RSV01780
017900*    NONE - RSVRENT IS THE TOP OF ITS JOB STEP.                  RSV01790
018000****************************************************************  RSV01800
018100 PROCEDURE DIVISION.                                              RSV01810
018200****************************************************************  RSV01820
018300 000-MAIN-LINE.                                                   RSV01830
018400     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                 RSV01840
018500     ACCEPT WS-CURRENT-TIME-OF-DAY FROM TIME.                     RSV01850
018600     DISPLAY 'RSVRENT STARTED - TODAY = ' WS-TODAY-CCYYMMDD.      RSV01860
018700     MOVE 'ADDDAYS '  TO DU-FUNCTION.                             RSV01870
018800     MOVE WS-TODAY-CCYYMMDD TO DU-DATE-1.                         RSV01880
018900     MOVE +30 TO DU-N-DAYS.                                       RSV01890
019000     CALL 'DATEUTL' USING DATEUTL-PARMS.                          RSV01900
019100     MOVE DU-DATE-2 TO WS-HORIZON-CCYYMMDD.                       RSV01910
019200                                                                  RSV01920
019300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        RSV01930
019400     PERFORM 710-READ-RESV-REQUEST THRU 710-EXIT.                 RSV01940
019500     PERFORM 100-PROCESS-ONE-REQUEST THRU 100-EXIT                RSV01950
019600        UNTIL WS-RESVREQ-AT-EOF.                                  RSV01960
019700     PERFORM 800-REPORT-CONTROL-TOTALS THRU 800-EXIT.             RSV01970
019800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       RSV01980
019900     GOBACK.                                                      RSV01990
020000*                                                                 RSV02000
020100 100-PROCESS-ONE-REQUEST.                                         RSV02010
020200     ADD 1 TO NUM-RESV-REQUESTS.                                  RSV02020
020300     MOVE 'Y' TO WS-REQUEST-OK.                                   RSV02030
020400     MOVE RESV-CAR-CLASS TO CV-CLASS-RAW.                        RSV02040
020500     CALL 'CLSVALID' USING CLSVALID-PARMS.                       RSV02050
020600     IF CV-VALID-SW NOT = 'Y'                                     RSV02060
020700         ADD 1 TO NUM-RESV-REJ-CLASS                             RSV02070
020800         MOVE 'N' TO WS-REQUEST-OK                                RSV02080
020900         MOVE 'INVALID CAR CLASS CODE' TO ERR-MSG-DATA1            RSV02090
021000         PERFORM 299-REPORT-BAD-REQUEST THRU 299-EXIT            RSV02100
021100         GO TO 100-READ-NEXT                                      RSV02110
021200     END-IF.                                                      RSV02140
021300     PERFORM 200-VALIDATE-WINDOW THRU 200-EXIT.                   RSV02130
021400     IF NOT WS-REQUEST-IS-OK                                     RSV02141
021450         GO TO 100-READ-NEXT                                      RSV02142
021480     END-IF.                                                      RSV02143
021500     PERFORM 210-CHECK-AVAILABILITY THRU 210-EXIT.                RSV02160
021800     IF WS-REQUEST-IS-OK AND WS-AVAIL-IS-OK                      RSV02180
021900         PERFORM 220-WRITE-RENTAL-LOG THRU 220-EXIT               RSV02190
022000         PERFORM 230-DECREMENT-AVAILABILITY THRU 230-EXIT         RSV02200
022100         ADD 1 TO NUM-RESV-ACCEPTED                              RSV02210
022200     END-IF.                                                      RSV02220
022250 100-READ-NEXT.                                                    RSV02225
022300     PERFORM 710-READ-RESV-REQUEST THRU 710-EXIT.                 RSV02230
022350 100-EXIT.                                                         RSV02235
022360     EXIT.                                                        RSV02236
022400*                                                                 RSV02240
022500 200-VALIDATE-WINDOW.                                             RSV02250
022600     MOVE 'Y' TO WS-REQUEST-OK.                                   RSV02260
022700     IF RESV-DATE-TO NOT > RESV-DATE-FROM                        RSV02270
022800         MOVE 'N' TO WS-REQUEST-OK                                RSV02280
022900         MOVE 'RETURN DATE MUST BE AFTER START DATE'              RSV02290
023000                            TO ERR-MSG-DATA1                      RSV02300
023100     END-IF.                                                      RSV02310
023200     IF WS-REQUEST-IS-OK                                         RSV02320
023300        AND (RESV-DATE-FROM < WS-TODAY-CCYYMMDD                  RSV02330
023400         OR  RESV-DATE-TO   > WS-HORIZON-CCYYMMDD)                RSV02340
023500         MOVE 'N' TO WS-REQUEST-OK                                RSV02350
023600         MOVE 'OUTSIDE THE 30-DAY RESERVATION WINDOW'             RSV02360
023700                            TO ERR-MSG-DATA1                      RSV02370
023800     END-IF.                                                      RSV02380
023900     IF WS-REQUEST-IS-OK                                         RSV02390
024000         MOVE 'DAYCOUNT' TO DU-FUNCTION                          RSV02400
024100         MOVE RESV-DATE-FROM TO DU-DATE-1                        RSV02410
024200         MOVE RESV-DATE-TO   TO DU-DATE-2                        RSV02420
024300         CALL 'DATEUTL' USING DATEUTL-PARMS                      RSV02430
024400         MOVE DU-DAY-COUNT TO WS-STAY-DAY-COUNT                  RSV02440
024500     END-IF.                                                      RSV02450
024600     IF NOT WS-REQUEST-IS-OK                                     RSV02460
024700         ADD 1 TO NUM-RESV-REJ-WINDOW                            RSV02470
024800         PERFORM 299-REPORT-BAD-REQUEST THRU 299-EXIT            RSV02480
024900     END-IF.                                                      RSV02490
024950 200-EXIT.                                                         RSV02495
024960     EXIT.                                                        RSV02496
025000*                                                                 RSV02500
025100 210-CHECK-AVAILABILITY.                                          RSV02510
025200     MOVE 'Y' TO WS-AVAIL-OK.                                    RSV02520
025300     MOVE RESV-DATE-FROM TO WS-CHECK-DATE.                       RSV02530
025400     MOVE WS-STAY-DAY-COUNT TO WS-DAYS-REMAINING.                RSV02540
025500     PERFORM 215-CHECK-ONE-DAY THRU 215-EXIT                      RSV02550
025600        UNTIL NOT WS-AVAIL-IS-OK OR WS-DAYS-REMAINING < 0.        RSV02560
025700     IF NOT WS-AVAIL-IS-OK                                       RSV02570
025800         ADD 1 TO NUM-RESV-REJ-AVAIL                             RSV02580
025900         MOVE 'NO AVAILABILITY FOR REQUESTED CLASS/DATES'        RSV02590
026000                            TO ERR-MSG-DATA1                      RSV02600
026100         PERFORM 299-REPORT-BAD-REQUEST THRU 299-EXIT            RSV02610
026200     END-IF.                                                      RSV02620
026250 210-EXIT.                                                         RSV02625
026260     EXIT.                                                        RSV02626
026300*                                                                 RSV02630
026400 215-CHECK-ONE-DAY.                                               RSV02640
026500     MOVE WS-CHECK-DATE    TO AVLC-AVAIL-DATE.                    RSV02650
026600     MOVE CV-CLASS-NORMAL  TO AVLC-CAR-CLASS.                     RSV02660
026700     READ AVAIL-COUNTER-FILE                                      RSV02670
026800        INVALID KEY MOVE 'N' TO WS-AVAIL-OK.                     RSV02680
026900     IF WS-AVAIL-IS-OK AND AVLC-AVAIL-COUNT NOT > 0               RSV02690
027000         MOVE 'N' TO WS-AVAIL-OK                                  RSV02700
027100     END-IF.                                                      RSV02710
027200     IF WS-AVAIL-IS-OK                                            RSV02720
027300         MOVE 'ADDDAYS ' TO DU-FUNCTION                          RSV02730
027400         MOVE WS-CHECK-DATE TO DU-DATE-1                         RSV02740
027500         MOVE +1 TO DU-N-DAYS                                    RSV02750
027600         CALL 'DATEUTL' USING DATEUTL-PARMS                      RSV02760
027700         MOVE DU-DATE-2 TO WS-CHECK-DATE                         RSV02770
027800     END-IF.                                                      RSV02780
027900     SUBTRACT 1 FROM WS-DAYS-REMAINING.                           RSV02790
027950 215-EXIT.                                                         RSV02795
027960     EXIT.                                                        RSV02796
028000*                                                                 RSV02800
028100 220-WRITE-RENTAL-LOG.                                            RSV02810
028200     ADD 1 TO WS-RENTAL-SEQ-PACKED.                               RSV02820
028300     MOVE WS-TODAY-CCYYMMDD     TO WS-RID-DATE.                  RSV02830
028400     MOVE WS-TOD-HOUR           TO WS-RID-TIME(1:2).             RSV02840
028500     MOVE WS-TOD-MINUTE         TO WS-RID-TIME(3:2).             RSV02850
028600     MOVE WS-TOD-SECOND         TO WS-RID-TIME(5:2).             RSV02860
028700     MOVE WS-RENTAL-SEQ-DISPLAY TO WS-RID-SEQ.                   RSV02870
028800     MOVE RESV-DATE-FROM        TO WS-RENT-DATE-FROM.            RSV02880
028900     MOVE RESV-RENTER-ID        TO WS-RENT-RENTER-ID.            RSV02890
029000     MOVE WS-NEW-RENTAL-ID      TO WS-RENT-RENTAL-ID.            RSV02900
029100     MOVE RESV-DATE-TO          TO WS-RENT-DATE-TO.              RSV02910
029200     MOVE CV-CLASS-NORMAL       TO WS-RENT-CAR-CLASS.            RSV02920
029300     MOVE WS-RENT-RENTAL-LOG-REC TO RENT-RENTAL-LOG-REC.         RSV02930
029400     WRITE RENT-RENTAL-LOG-REC.                                  RSV02940
029450 220-EXIT.                                                         RSV02945
029460     EXIT.                                                        RSV02946
029500*                                                                 RSV02950
029600 230-DECREMENT-AVAILABILITY.                                     RSV02960
029700     MOVE RESV-DATE-FROM TO WS-CHECK-DATE.                       RSV02970
029800     MOVE WS-STAY-DAY-COUNT TO WS-DAYS-REMAINING.                RSV02980
029900     PERFORM 235-DECREMENT-ONE-DAY THRU 235-EXIT                 RSV02990
030000        UNTIL WS-DAYS-REMAINING < 0.                             RSV03000
030050 230-EXIT.                                                         RSV03005
030060     EXIT.                                                        RSV03006
030100*                                                                 RSV03010
030200 235-DECREMENT-ONE-DAY.                                           RSV03020
030300     MOVE WS-CHECK-DATE       TO AVLC-AVAIL-DATE.                 RSV03030
030400     MOVE CV-CLASS-NORMAL     TO AVLC-CAR-CLASS.                  RSV03040
030500     READ AVAIL-COUNTER-FILE.                                     RSV03050
030600     SUBTRACT 1 FROM AVLC-AVAIL-COUNT.                            RSV03060
030700     REWRITE AVLC-AVAILABILITY-COUNTER-REC.                       RSV03070
030800     MOVE 'ADDDAYS ' TO DU-FUNCTION.                              RSV03080
030900     MOVE WS-CHECK-DATE TO DU-DATE-1.                             RSV03090
031000     MOVE +1 TO DU-N-DAYS.                                        RSV03100
031100     CALL 'DATEUTL' USING DATEUTL-PARMS.                          RSV03110
031200     MOVE DU-DATE-2 TO WS-CHECK-DATE.                             RSV03120
031300     SUBTRACT 1 FROM WS-DAYS-REMAINING.                           RSV03130
031350 235-EXIT.                                                         RSV03135
031360     EXIT.                                                        RSV03136
031400*                                                                 RSV03140
031500 299-REPORT-BAD-REQUEST.                                          RSV03150
031600     DISPLAY ERR-MSG-BAD-REQUEST.                                RSV03160
031650 299-EXIT.                                                         RSV03165
031660     EXIT.                                                        RSV03166
031700*                                                                 RSV03170
031800 700-OPEN-FILES.                                                  RSV03180
031900     OPEN INPUT  RESV-REQUEST-FILE                                RSV03190
032000          I-O    RENTAL-LOG-FILE                                 RSV03200
032100                 AVAIL-COUNTER-FILE.                              RSV03210
032200     IF WS-RESVREQ-STATUS NOT = '00'                             RSV03220
032300         DISPLAY 'ERROR OPENING RESV-REQUEST-FILE. RC: '         RSV03230
032400                 WS-RESVREQ-STATUS                               RSV03240
032500         MOVE 16 TO RETURN-CODE                                  RSV03250
032600         MOVE 'Y' TO WS-RESVREQ-EOF                              RSV03260
032700     END-IF.                                                      RSV03270
032750 700-EXIT.                                                         RSV03275
032760     EXIT.                                                        RSV03276
032800*                                                                 RSV03280
032900 710-READ-RESV-REQUEST.                                          RSV03290
033000     READ RESV-REQUEST-FILE                                       RSV03300
033100        AT END MOVE 'Y' TO WS-RESVREQ-EOF.                       RSV03310
033150 710-EXIT.                                                         RSV03315
033160     EXIT.                                                        RSV03316
033200*                                                                 RSV03320
033300 790-CLOSE-FILES.                                                 RSV03330
033400     CLOSE RESV-REQUEST-FILE                                      RSV03340
033500           RENTAL-LOG-FILE                                        RSV03350
033600           AVAIL-COUNTER-FILE.                                    RSV03360
033650 790-EXIT.                                                         RSV03365
033660     EXIT.                                                        RSV03366
033700*                                                                 RSV03370
033800 800-REPORT-CONTROL-TOTALS.                                       RSV03380
033900     DISPLAY 'RSVRENT TOTALS -'.                                 RSV03390
034000     DISPLAY '   REQUESTS READ        : ' NUM-RESV-REQUESTS.     RSV03400
034100     DISPLAY '   ACCEPTED             : ' NUM-RESV-ACCEPTED.     RSV03410
034200     DISPLAY '   REJECTED - CLASS     : ' NUM-RESV-REJ-CLASS.    RSV03420
034300     DISPLAY '   REJECTED - WINDOW    : ' NUM-RESV-REJ-WINDOW.   RSV03430
034400     DISPLAY '   REJECTED - AVAIL     : ' NUM-RESV-REJ-AVAIL.    RSV03440
034450     DISPLAY 'RSVRENT ENDED.'.                                    RSV03445
034500 800-EXIT.                                                         RSV03450
034550     EXIT.                                                        RSV03451
