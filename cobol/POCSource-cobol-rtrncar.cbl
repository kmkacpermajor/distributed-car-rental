000100****************************************************************  RTC00010
000200* LICENSED MATERIALS - PROPERTY OF FLEET SYSTEMS GROUP            RTC00020
000300* ALL RIGHTS RESERVED                                             RTC00030
000400****************************************************************  RTC00040
000500 IDENTIFICATION DIVISION.                                         RTC00050
000600 PROGRAM-ID. RTRNCAR.                                             RTC00060
000700 AUTHOR. R KOTOWSKI.                                              RTC00070
000800 INSTALLATION. FLEET SYSTEMS GROUP.                               RTC00080
000900 DATE-WRITTEN. 01/09/95.                                          RTC00090
001000 DATE-COMPILED.                                                   RTC00100
001100 SECURITY. NON-CONFIDENTIAL.                                      RTC00110
001200****************************************************************  RTC00120
001300*    RTRNCAR - CAR-RETURN PROCESSOR                               RTC00130
001400*                                                                 RTC00140
001500*    READS THE RETURN-REQUEST FILE (ONE RECORD PER CAR HANDED     RTC00150
001600*    BACK AT THE COUNTER) AND FOR EACH ONE -                      RTC00160
001700*      1. CLEARS CAR-ASSIGNMENT'S RENTER-ID BACK TO SPACES SO     RTC00170
001800*         THE CAR GOES BACK INTO THE AVAILABLE POOL FOR THE NEXT  RTC00180
001900*         ASGNCAR RUN.                                            RTC00190
002000*      2. FINDS THE MATCHING CAR-HISTORY RECORD (CAR-ID +         RTC00200
002100*         DATE-FROM + DATE-TO) AND STAMPS DATE-RECEIVED WITH THE  RTC00210
002200*         ACTUAL RETURN DATE.                                     RTC00220
002300*    A RETURN REQUEST THAT DOES NOT MATCH AN OPEN CAR-HISTORY     RTC00230
002400*    RECORD IS LOGGED AND SKIPPED - IT DOES NOT STOP THE REST OF  RTC00240
002500*    THE BATCH.                                                   RTC00250
002600*                                                                 RTC00260
002700*    CHANGE LOG -                                                 RTC00270
002800*    --------------------------------------------------------    RTC00280
002900*    01/09/95  RKT  RT-0005  INITIAL RELEASE.                     RTC00290
003000*    07/18/95  RKT  RT-0022  CAR-ASSIGNMENT CLEAR NOW HAPPENS     RTC00300
003100*                            BEFORE THE CAR-HISTORY LOOKUP, NOT   RTC00310
003200*                            AFTER - A RETURN THAT FAILED THE     RTC00320
003300*                            HISTORY LOOKUP WAS LEAVING THE CAR   RTC00330
003400*                            LOCKED TO THE OLD RENTER.            RTC00340
003500*    11/03/98  PLC  RT-0052  Y2K - RETN-RETURN-DATE CONFIRMED     RTC00350
003600*                            4-DIGIT-YEAR THROUGHOUT.  NO CODE    RTC00360
003700*                            CHANGE REQUIRED.                     RTC00370
003800*    01/22/99  PLC  RT-0052  Y2K SIGN-OFF.                        RTC00380
003900*    06/05/01  JRH  RT-0061  CAR-ASSIGNMENT AND CAR-HISTORY       RTC00390
004000*                            MOVED TO INDEXED ACCESS.             RTC00400
004100*    07/14/01  JRH  RT-0067  ASGN/HIST FOUND SWITCHES MOVED TO    RTC00401
004200*                            77-LEVEL ENTRIES.  100/200/210 NOW   RTC00402
004300*                            CARRY PROPER PERFORM...THRU RANGES  RTC00403
004400*                            AND 210 EXITS EARLY VIA GO TO WHEN   RTC00404
004500*                            NO OPEN HISTORY RECORD IS FOUND.     RTC00405
004600*                            DROPPED THE UNUSED SPECIAL-NAMES     RTC00406
004700*                            PARAGRAPH.                           RTC00407
004710*    07/15/01  JRH  RT-0069  RESTORED SPECIAL-NAMES PER SHOP DP   RTC00408
004720*                            STANDARDS - REQUIRED IN EVERY        RTC00409
004730*                            DELIVERED MODULE WHETHER USED OR     RTC00411
004740*                            NOT.                                 RTC00412
004800****************************************************************  RTC00410
004900 ENVIRONMENT DIVISION.                                            RTC00420
005000 CONFIGURATION SECTION.                                           RTC00430
005100 SOURCE-COMPUTER. IBM-370.                                        RTC00440
005200 OBJECT-COMPUTER. IBM-370.                                        RTC00450
005250 SPECIAL-NAMES.                                                   RTC00455
005260     C01 IS TOP-OF-FORM                                           RTC00456
005270     UPSI-0 ON STATUS IS UPSI-0-ON.                                RTC00457
005300 INPUT-OUTPUT SECTION.                                            RTC00490
005400 FILE-CONTROL.                                                    RTC00500
005500     SELECT RETURN-REQUEST-FILE ASSIGN TO RETNREQ                 RTC00510
005600            ACCESS IS SEQUENTIAL                                  RTC00520
005700            FILE STATUS IS WS-RETNREQ-STATUS.                    RTC00530
005800                                                                  RTC00540
005900     SELECT CAR-ASSIGNMENT-FILE ASSIGN TO CARAFILE                RTC00550
006000            ORGANIZATION IS INDEXED                               RTC00560
006100            ACCESS MODE  IS DYNAMIC                               RTC00570
006200            RECORD KEY   IS CARA-CAR-ID                           RTC00580
006300            FILE STATUS  IS WS-CARAFILE-STATUS.                  RTC00590
006400                                                                  RTC00600
006500     SELECT CAR-HISTORY-FILE    ASSIGN TO HISTFILE                RTC00610
006600            ORGANIZATION IS INDEXED                               RTC00620
006700            ACCESS MODE  IS DYNAMIC                               RTC00630
006800            RECORD KEY   IS HIST-HIST-KEY                         RTC00640
006900            FILE STATUS  IS WS-HISTFILE-STATUS.                  RTC00650
007000****************************************************************  RTC00660
007100 DATA DIVISION.                                                   RTC00670
007200 FILE SECTION.                                                    RTC00680
007300*                                                                 RTC00690
007400 FD  RETURN-REQUEST-FILE                                          RTC00700
007500     RECORDING MODE IS F.                                        RTC00710
007600 01  RETURN-REQUEST-REC.                                          RTC00720
007700     05  RETN-CAR-ID               PIC 9(9).                     RTC00730
007800     05  RETN-DATE-FROM            PIC 9(8).                     RTC00740
007900     05  RETN-DATE-TO              PIC 9(8).                     RTC00750
008000     05  RETN-RETURN-DATE          PIC 9(8).                     RTC00760
008100     05  FILLER                    PIC X(13).                    RTC00770
008200*                                                                 RTC00780
008300 FD  CAR-ASSIGNMENT-FILE                                          RTC00790
008400     RECORDING MODE IS F.                                        RTC00800
008500 COPY CARASGN REPLACING ==:TAG:== BY ==CARA==.                    RTC00810
008600*                                                                 RTC00820
008700 FD  CAR-HISTORY-FILE                                             RTC00830
008800     RECORDING MODE IS F.                                        RTC00840
008900 COPY CARHIST REPLACING ==:TAG:== BY ==HIST==.                    RTC00850
009000****************************************************************  RTC00860
009100 WORKING-STORAGE SECTION.                                         RTC00870
009200*                                                                 RTC00880
009300 77  WS-ASGN-FOUND-SW              PIC X(1)  VALUE 'N'.          RTC00881
009400     88  WS-ASGN-WAS-FOUND                    VALUE 'Y'.         RTC00882
009500 77  WS-HIST-FOUND-SW              PIC X(1)  VALUE 'N'.          RTC00883
009600     88  WS-HIST-WAS-FOUND                    VALUE 'Y'.         RTC00884
009700*                                                                 RTC00890
009800 01  WS-TODAY-CCYYMMDD             PIC 9(8)  VALUE ZERO.         RTC00890
009900 01  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.                    RTC00900
010000     05  WS-TODAY-CCYY             PIC 9(4).                     RTC00910
010100     05  WS-TODAY-MM               PIC 9(2).                     RTC00920
010200     05  WS-TODAY-DD               PIC 9(2).                     RTC00930
010300*                                                                 RTC00940
010400 01  WS-RETURN-DATE-WORK           PIC 9(8)  VALUE ZERO.         RTC00950
010500 01  WS-RETURN-DATE-BRK REDEFINES WS-RETURN-DATE-WORK.            RTC00960
010600     05  WS-RETURN-CCYY            PIC 9(4).                     RTC00970
010700     05  WS-RETURN-MM              PIC 9(2).                     RTC00980
010800     05  WS-RETURN-DD              PIC 9(2).                     RTC00990
010900*                                                                 RTC01000
011000 01  WS-RUN-TIME.                                                RTC01010
011100     05  WS-RUN-HH                 PIC 9(2).                     RTC01020
011200     05  WS-RUN-MIN                PIC 9(2).                     RTC01030
011300     05  WS-RUN-SS                 PIC 9(2).                     RTC01040
011400     05  WS-RUN-HUND               PIC 9(2).                     RTC01050
011500 01  WS-RUN-TIME-X REDEFINES WS-RUN-TIME PIC 9(8).                RTC01060
011600*                                                                 RTC01070
011700 01  WS-FILE-STATUSES.                                            RTC01080
011800     05  WS-RETNREQ-STATUS         PIC X(2)  VALUE SPACES.       RTC01090
011900     05  WS-CARAFILE-STATUS        PIC X(2)  VALUE SPACES.       RTC01100
012000     05  WS-HISTFILE-STATUS        PIC X(2)  VALUE SPACES.       RTC01110
012100*                                                                 RTC01120
012200 01  WS-SWITCHES.                                                 RTC01130
012300     05  WS-RETNREQ-EOF            PIC X(1)  VALUE 'N'.          RTC01140
012400         88  WS-RETNREQ-AT-EOF                VALUE 'Y'.         RTC01150
012500*                                                                 RTC01200
012600 01  WS-CONTROL-TOTALS.                                           RTC01210
012700     05  NUM-RETURNS-SEEN          PIC S9(7) COMP  VALUE ZERO.   RTC01220
012800     05  NUM-RETURNS-OK            PIC S9(7) COMP  VALUE ZERO.   RTC01230
012900     05  NUM-RETURNS-NO-ASGN       PIC S9(7) COMP  VALUE ZERO.   RTC01240
013000     05  NUM-RETURNS-NO-HIST       PIC S9(7) COMP  VALUE ZERO.   RTC01250
013100*                                                                 RTC01260
013200 01  ERR-MSG-BAD-RETURN.                                          RTC01270
013300     05  FILLER                    PIC X(23)                     RTC01280
013400                  VALUE '*** BAD RETURN *** '.                    RTC01290
013500     05  ERR-MSG-CAR-ID            PIC 9(9)  VALUE ZERO.         RTC01300
013600     05  ERR-MSG-REASON            PIC X(30)  VALUE SPACES.      RTC01310
013700*                                                                 RTC01320
013800 LINKAGE SECTION.                                                 RTC01330
013900*    NONE - RTRNCAR IS THE TOP OF ITS JOB STEP.                  RTC01340
014000****************************************************************  RTC01350
014100 PROCEDURE DIVISION.                                              RTC01360
014200****************************************************************  RTC01370
014300 000-MAIN-LINE.                                                   RTC01380
014400     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                 RTC01390
014500     ACCEPT WS-RUN-TIME FROM TIME.                                RTC01400
014600     DISPLAY 'RTRNCAR STARTED - TODAY = ' WS-TODAY-CCYYMMDD       RTC01410
014700             ' AT ' WS-RUN-TIME-X.                                RTC01420
014800     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        RTC01430
014900     PERFORM 710-READ-RETURN-REQUEST THRU 710-EXIT.               RTC01440
015000     PERFORM 100-PROCESS-RETURN-TRAN THRU 100-EXIT                RTC01450
015100        UNTIL WS-RETNREQ-AT-EOF.                                  RTC01460
015200     PERFORM 800-REPORT-CONTROL-TOTALS THRU 800-EXIT.             RTC01470
015300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       RTC01480
015400     GOBACK.                                                      RTC01490
015500*                                                                 RTC01500
015600 100-PROCESS-RETURN-TRAN.                                         RTC01510
015700     ADD 1 TO NUM-RETURNS-SEEN.                                   RTC01520
015800     MOVE RETN-RETURN-DATE TO WS-RETURN-DATE-WORK.                RTC01530
015900     PERFORM 200-CLEAR-ASSIGNMENT THRU 200-EXIT.                  RTC01540
016000     IF WS-ASGN-WAS-FOUND                                        RTC01550
016100         PERFORM 210-CLOSE-HISTORY-REC THRU 210-EXIT             RTC01560
016200     END-IF.                                                      RTC01570
016300     IF WS-ASGN-WAS-FOUND AND WS-HIST-WAS-FOUND                  RTC01580
016400         ADD 1 TO NUM-RETURNS-OK                                 RTC01590
016500     END-IF.                                                      RTC01600
016600     PERFORM 710-READ-RETURN-REQUEST THRU 710-EXIT.               RTC01610
016700 100-EXIT.                                                        RTC01611
016800     EXIT.                                                        RTC01612
016900*                                                                 RTC01620
017000 200-CLEAR-ASSIGNMENT.                                            RTC01630
017100     MOVE RETN-CAR-ID TO CARA-CAR-ID.                             RTC01640
017200     MOVE 'N' TO WS-ASGN-FOUND-SW.                                RTC01650
017300     READ CAR-ASSIGNMENT-FILE                                      RTC01660
017400        INVALID KEY CONTINUE                                     RTC01670
017500        NOT INVALID KEY MOVE 'Y' TO WS-ASGN-FOUND-SW.             RTC01680
017600     IF NOT WS-ASGN-WAS-FOUND                                     RTC01681
017700         ADD 1 TO NUM-RETURNS-NO-ASGN                            RTC01730
017800         MOVE RETN-CAR-ID TO ERR-MSG-CAR-ID                      RTC01740
017900         MOVE 'CAR NOT CURRENTLY ASSIGNED'  TO ERR-MSG-REASON    RTC01750
018000         DISPLAY ERR-MSG-BAD-RETURN                              RTC01760
018100         GO TO 200-EXIT                                           RTC01761
018200     END-IF.                                                      RTC01770
018300     MOVE SPACES TO CARA-RENTER-ID.                               RTC01700
018400     REWRITE CARA-CAR-ASSIGNMENT-REC.                             RTC01710
018500 200-EXIT.                                                        RTC01771
018600     EXIT.                                                        RTC01772
018700*                                                                 RTC01780
018800 210-CLOSE-HISTORY-REC.                                           RTC01790
018900     MOVE RETN-CAR-ID      TO HIST-CAR-ID.                        RTC01800
019000     MOVE RETN-DATE-FROM   TO HIST-DATE-FROM.                     RTC01810
019100     MOVE RETN-DATE-TO     TO HIST-DATE-TO.                       RTC01820
019200     MOVE 'N' TO WS-HIST-FOUND-SW.                                RTC01830
019300     READ CAR-HISTORY-FILE                                        RTC01840
019400        INVALID KEY CONTINUE                                     RTC01850
019500        NOT INVALID KEY MOVE 'Y' TO WS-HIST-FOUND-SW.             RTC01860
019600     IF NOT WS-HIST-WAS-FOUND                                     RTC01861
019700         ADD 1 TO NUM-RETURNS-NO-HIST                            RTC01910
019800         MOVE RETN-CAR-ID TO ERR-MSG-CAR-ID                      RTC01920
019900         MOVE 'NO OPEN HISTORY RECORD'     TO ERR-MSG-REASON     RTC01930
020000         DISPLAY ERR-MSG-BAD-RETURN                              RTC01940
020100         GO TO 210-EXIT                                           RTC01941
020200     END-IF.                                                      RTC01950
020300     MOVE RETN-RETURN-DATE TO HIST-DATE-RECEIVED.                 RTC01880
020400     REWRITE HIST-CAR-HISTORY-REC.                                RTC01890
020500 210-EXIT.                                                        RTC01951
020600     EXIT.                                                        RTC01952
020700*                                                                 RTC01960
020800 700-OPEN-FILES.                                                  RTC01970
020900     OPEN INPUT RETURN-REQUEST-FILE                               RTC01980
021000          I-O   CAR-ASSIGNMENT-FILE                               RTC01990
021100                CAR-HISTORY-FILE.                                 RTC02000
021200 700-EXIT.                                                        RTC02001
021300     EXIT.                                                        RTC02002
021400*                                                                 RTC02010
021500 710-READ-RETURN-REQUEST.                                         RTC02020
021600     READ RETURN-REQUEST-FILE                                     RTC02030
021700        AT END MOVE 'Y' TO WS-RETNREQ-EOF.                       RTC02040
021800 710-EXIT.                                                        RTC02041
021900     EXIT.                                                        RTC02042
022000*                                                                 RTC02050
022100 790-CLOSE-FILES.                                                 RTC02060
022200     CLOSE RETURN-REQUEST-FILE                                    RTC02070
022300           CAR-ASSIGNMENT-FILE                                    RTC02080
022400           CAR-HISTORY-FILE.                                      RTC02090
022500 790-EXIT.                                                        RTC02091
022600     EXIT.                                                        RTC02092
022700*                                                                 RTC02100
022800 800-REPORT-CONTROL-TOTALS.                                       RTC02110
022900     DISPLAY 'RTRNCAR TOTALS -'.                                  RTC02120
023000     DISPLAY '   RETURNS SEEN        : ' NUM-RETURNS-SEEN.       RTC02130
023100     DISPLAY '   RETURNS OK          : ' NUM-RETURNS-OK.         RTC02140
023200     DISPLAY '   NO ASSIGNMENT FOUND : ' NUM-RETURNS-NO-ASGN.    RTC02150
023300     DISPLAY '   NO HISTORY FOUND    : ' NUM-RETURNS-NO-HIST.    RTC02160
023400     DISPLAY 'RTRNCAR ENDED.'.                                    RTC02170
023500 800-EXIT.                                                        RTC02171
023600     EXIT.                                                        RTC02172
