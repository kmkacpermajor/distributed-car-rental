000100******************************************************************CARM001
000200*    CARMAST  -  CAR-MASTER RECORD LAYOUT                         CARM001
000300*                                                                 CARM001
000400*    ONE RECORD PER CAR IN THE FLEET.  READ WHOLE BY ASGNCAR FOR  CARM001
000500*    CLASS-UPGRADE LOOKUP AND FOR THE DETAIL LINE PRINTED AFTER   CARM001
000600*    A CAR IS ASSIGNED.  KEYED BY CAR-ID.                         CARM001
000700*                                                                 CARM001
000800*    CAR-STATUS KEEPS A CAR IN THE MASTER WHEN IT IS PULLED OUT   CARM001
000900*    OF SERVICE FOR REPAIR WITHOUT HAVING TO DELETE AND RELOAD    CARM001
001000*    IT WHEN IT COMES BACK.  SVC-HIST IS A RESERVED LAST-FIVE     CARM001
001100*    SERVICE-DATE TABLE - NOT MAINTAINED BY ANY PROGRAM YET,      CARM001
001200*    CARRIED HERE FOR THE MAINTENANCE-TRACKING PROJECT.          CARM001
001300*                                                                 CARM001
001400*    11/14/94  RKT  INITIAL RELEASE - RENTAL TRACKING PROJECT     CARM001
001500*    07/14/01  JRH  RT-0066  WIDENED TO FULL RECORD LENGTH PER    CARM001
001600*                            DP STANDARDS REVIEW - ADDED STATUS,  CARM001
001700*                            ODOMETER, LAST-SERVICE DATE AND A    CARM001
001800*                            FIVE-ENTRY SERVICE-HISTORY TABLE.    CARM001
001900******************************************************************CARM001
002000 01  :TAG:-CAR-MASTER-REC.                                        CARM001
002100     05  :TAG:-CAR-ID                 PIC 9(9).                   CARM001
002200     05  :TAG:-CAR-NAME                PIC X(30).                 CARM001
002300     05  :TAG:-CAR-CLASS               PIC X(1).                  CARM001
002400     05  :TAG:-LICENSE-PLATE           PIC X(10).                 CARM001
002500     05  :TAG:-CAR-STATUS               PIC X(1)  VALUE 'A'.      CARM001
002600         88  :TAG:-CAR-IN-SERVICE                 VALUE 'A'.      CARM001
002700         88  :TAG:-CAR-OUT-OF-SERVICE             VALUE 'O'.      CARM001
002800     05  :TAG:-ODOMETER-READING         PIC 9(7)  COMP VALUE ZERO.CARM001
002900     05  :TAG:-LAST-SVC-DATE            PIC 9(8)  VALUE ZERO.     CARM001
003000     05  :TAG:-SVC-HIST.                                          CARM001
003100         10  :TAG:-SVC-HIST-ENTRY       PIC 9(8)                  CARM001
003200                                        OCCURS 5 TIMES.           CARM001
003300     05  FILLER                        PIC X(14).                 CARM001
